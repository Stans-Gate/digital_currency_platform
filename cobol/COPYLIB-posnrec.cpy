000100      *---------------------------------------------------------------*
000110      *    POSITION RECORD - ONE PORTFOLIO ALLOCATION LINE.  40 BYTES.
000120      *    READ ONCE PER RUN, IN FILE ORDER, BY PFHOLD.
000130      *---------------------------------------------------------------*
000140       01  POSITION-RECORD.
000150           05 POS-SYMBOL                       PIC X(20).
000160           05 POS-WEIGHT                       PIC 9V9(8).
000170           05 FILLER                           PIC X(11).
