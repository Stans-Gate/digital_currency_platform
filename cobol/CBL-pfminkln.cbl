000100      *****************************************************************   
000110      * PROGRAM NAME:    PFMINKLN
000120      * ORIGINAL AUTHOR: R SALAZAR
000130      *
000140      * MAINTENANCE LOG
000150      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160      * --------- ------------  ----------------------------------
000170      * 04/02/88 R SALAZAR CREATED - PORTFOLIO MINUTE KLINE GEN   REQ0074 
000180      * 09/02/89 R SALAZAR NO CHANGE, RIDES PFHOLD FALLBACK WORK  REQ0118 
000190      * 02/14/91 T OKAFOR  OHLC SUMMED UNROUNDED, LOSING CENTS    REQ0160 
000200      * 06/18/92 T OKAFOR  HOLDWK RECORD LENGTH CHANGED 40/50     REQ0179 
000210      * 08/22/95 L FENWICK RESTRUCTURED TO NUMBERED PARAGRAPHS    REQ0231 
000220      * 03/11/96 L FENWICK MINUTE LIST BUILT BY SEARCH, NOT SCAN  REQ0248 
000230      * 10/03/98 L FENWICK Y2K REVIEW - TIMESTAMPS ARE EPOCH MS   Y2K     
000240      * 04/19/99 L FENWICK Y2K REGRESSION SIGNOFF COMPLETE        Y2K     
000250      * 07/07/01 D MERCER  SYMBOL W/O HOLDING SKIPPED, NOT ABEND  REQ0319 
000260      * 05/14/04 D MERCER  MINUTE LIST SIZE RAISED 500 TO 1500    REQ0351
000270      * 11/14/05 D MERCER  MINUTE LIST NOW SORTED BEFORE WRITE    REQ0353
000280      * 11/28/05 D MERCER  OUTER SORT PASS BOUND NO LONGER SHARED REQ0354
000290      *****************************************************************
000300       IDENTIFICATION DIVISION.
000310       PROGRAM-ID. PFMINKLN.
000320       AUTHOR. R SALAZAR.
000330       INSTALLATION. COBOL DEVELOPMENT CENTER.
000340       DATE-WRITTEN. 04/02/88.
000350       DATE-COMPILED.
000360       SECURITY. NON-CONFIDENTIAL.
000370      *****************************************************************   
000380      *     PFMINKLN - PORTFOLIO MINUTE KLINE GENERATOR.  READS THE       
000390      *     HOLDINGS CALCULATED BY PFHOLD AND THE SYMBOL MINUTE KLINES,   
000400      *     AND WRITES ONE SYNTHETIC "Portfolio" KLINE FOR EACH MINUTE    
000410      *     PRESENT IN THE INPUT, WEIGHTED BY COIN QUANTITY HELD.
000420      *****************************************************************   
000430       ENVIRONMENT DIVISION.
000440      *-----------------------------------------------------------------* 
000450       CONFIGURATION SECTION.
000460      *-----------------------------------------------------------------* 
000470       SOURCE-COMPUTER. IBM-3081.
000480       OBJECT-COMPUTER. IBM-3081.
000490       SPECIAL-NAMES.
000500           UPSI-0 ON STATUS IS DIAGNOSTIC-TRACE-ON
000510                  OFF STATUS IS DIAGNOSTIC-TRACE-OFF.
000520      *-----------------------------------------------------------------* 
000530       INPUT-OUTPUT SECTION.
000540      *-----------------------------------------------------------------* 
000550       FILE-CONTROL.
000560           SELECT HOLDINGS-WORK-FILE ASSIGN TO HOLDWK
000570               ORGANIZATION IS SEQUENTIAL
000580               FILE STATUS IS HLD-FILE-STATUS.
000590      *
000600           SELECT SYMBOL-KLINE-FILE ASSIGN TO KLNFILE
000610               ORGANIZATION IS SEQUENTIAL
000620               FILE STATUS IS KLN-FILE-STATUS.
000630      *
000640           SELECT PORTFOLIO-KLINE-FILE ASSIGN TO PFKLOUT
000650               ORGANIZATION IS SEQUENTIAL
000660               FILE STATUS IS PFK-FILE-STATUS.
000670      *****************************************************************   
000680       DATA DIVISION.
000690       FILE SECTION.
000700      *-----------------------------------------------------------------* 
000710       FD  HOLDINGS-WORK-FILE
000720           DATA RECORD IS COIN-HOLDING-RECORD.
000730           COPY HOLDREC.
000740      *-----------------------------------------------------------------* 
000750       FD  SYMBOL-KLINE-FILE
000760           DATA RECORD IS KLINE-RECORD.
000770           COPY KLINEREC.
000780      *-----------------------------------------------------------------* 
000790       FD  PORTFOLIO-KLINE-FILE
000800           DATA RECORD IS PORTFOLIO-KLINE-RECORD.
000810       01  PORTFOLIO-KLINE-RECORD.
000820           05 PFK-SYMBOL                       PIC X(20).
000830           05 PFK-OPEN-TIME                    PIC 9(15).
000840           05 PFK-CLOSE-TIME                   PIC 9(15).
000850           05 PFK-OPEN-PRICE                   PIC S9(13)V9(8).
000860           05 PFK-CLOSE-PRICE                  PIC S9(13)V9(8).
000870           05 PFK-HIGH-PRICE                   PIC S9(13)V9(8).
000880           05 PFK-LOW-PRICE                    PIC S9(13)V9(8).
000890           05 PFK-VOLUME                       PIC S9(13)V9(8).
000900           05 PFK-NUMBER-OF-TRADES             PIC 9(09).
000910           05 FILLER                           PIC X(07).
000920      *-----------------------------------------------------------------* 
000930       WORKING-STORAGE SECTION.
000940      *-----------------------------------------------------------------* 
000950       01  WS-SWITCHES-MISC-FIELDS.
000960           05  HLD-FILE-STATUS             PIC X(02).
000970               88  HLD-FILE-OK                       VALUE '00'.
000980               88  HLD-FILE-EOF                      VALUE '10'.
000990           05  KLN-FILE-STATUS             PIC X(02).
001000               88  KLN-FILE-OK                       VALUE '00'.
001010               88  KLN-FILE-EOF                      VALUE '10'.
001020           05  PFK-FILE-STATUS             PIC X(02).
001030               88  PFK-FILE-OK                       VALUE '00'.
001040           05  FILLER                      PIC X(06).
001050      *-----------------------------------------------------------------* 
001060           COPY HOLDTBL.
001070      *-----------------------------------------------------------------* 
001080      *    MINUTE WORK TABLE - ONE ENTRY PER DISTINCT OPEN-TIME SEEN ON   
001090      *    THE SORTED KLINE FILE, ACCUMULATING THE WEIGHTED PORTFOLIO     
001100      *    CANDLE FOR THAT MINUTE AS EACH SYMBOL ROW IS READ.
001110      *-----------------------------------------------------------------* 
001120       77  MINUTE-WORK-TABLE-SIZE          PIC S9(04) USAGE COMP
001130                                            VALUE 0.
001140       01  MINUTE-WORK-TABLE.
001150           05  MWK-ENTRY OCCURS 1 TO 1500 TIMES
001160                   DEPENDING ON MINUTE-WORK-TABLE-SIZE
001170                   INDEXED BY MWK-INDEX.
001180               10  MWK-OPEN-TIME                PIC 9(15).
001190               10  MWK-CLOSE-TIME               PIC 9(15).
001200               10  MWK-OPEN-PRICE               PIC S9(13)V9(8).
001210               10  MWK-CLOSE-PRICE              PIC S9(13)V9(8).
001220               10  MWK-HIGH-PRICE               PIC S9(13)V9(8).
001230               10  MWK-LOW-PRICE                PIC S9(13)V9(8).
001240               10  MWK-VOLUME                   PIC S9(13)V9(8).
001250               10  MWK-NUMBER-OF-TRADES         PIC 9(09).
001260               10  MWK-FIRST-ROW-SW             PIC X(01).
001270                   88  MWK-FIRST-ROW                  VALUE 'Y'.
001280      *-----------------------------------------------------------------* 
001290       01  WS-HLD-COINS-WORK                PIC S9(13)V9(8)
001300                                            VALUE 0.
001310       01  WS-HLD-COINS-SPLIT REDEFINES WS-HLD-COINS-WORK.
001320           05  WS-HLD-COINS-WHOLE           PIC S9(13).
001330           05  WS-HLD-COINS-DECIMAL         PIC 9(08).
001340      *-----------------------------------------------------------------* 
001350       01  WS-WEIGHTED-WORK-FIELDS.
001360           05  WS-WEIGHTED-OPEN             PIC S9(13)V9(8).
001370           05  WS-WEIGHTED-CLOSE            PIC S9(13)V9(8).
001380           05  WS-WEIGHTED-HIGH             PIC S9(13)V9(8).
001390           05  WS-WEIGHTED-LOW              PIC S9(13)V9(8).
001400           05  FILLER                       PIC X(06).
001410      *-----------------------------------------------------------------* 
001420       01  WS-WEIGHTED-FIELDS-ALT
001430               REDEFINES WS-WEIGHTED-WORK-FIELDS.
001440           05  WS-WEIGHTED-ENTRY OCCURS 4 TIMES PIC S9(13)V9(8).
001450           05  FILLER                       PIC X(06).
001460      *-----------------------------------------------------------------* 
001470       01  WS-RUN-COUNTERS.
001480           05  WS-SYMBOLS-WITHOUT-HOLDING   PIC S9(05) COMP
001490                                            VALUE 0.
001500           05  FILLER                       PIC X(04).
001510       01  WS-RUN-COUNTERS-ALT REDEFINES WS-RUN-COUNTERS.
001520           05  WS-RUN-COUNTER-ENTRY OCCURS 1 TIMES
001530                   PIC S9(05) COMP.
001540           05  FILLER                       PIC X(04).
001550      *-----------------------------------------------------------------*
001560      *    REQ 353 - SORT CONTROL FIELDS AND SCRATCH ENTRY FOR THE
001570      *    IN-MEMORY ASCENDING SORT OF MINUTE-WORK-TABLE BY OPEN-TIME.
001580      *-----------------------------------------------------------------*
001590       77  WS-SORT-I                    PIC S9(04) USAGE COMP
001600                                          VALUE 0.
001610       77  WS-SORT-J                    PIC S9(04) USAGE COMP
001620                                          VALUE 0.
001630       77  WS-SORT-J-NEXT                PIC S9(04) USAGE COMP
001640                                          VALUE 0.
001650       77  WS-SORT-LIMIT                 PIC S9(04) USAGE COMP
001660                                          VALUE 0.
001670      *    REQ 353 - SEPARATE OUTER-PASS BOUND.  2210-SORT-OUTER-PASS
001680      *    RECOMPUTES WS-SORT-LIMIT EACH PASS TO BOUND THE INNER LOOP -
001690      *    IF THE OUTER PERFORM TESTED THAT SAME FIELD, THE OUTER LOOP
001700      *    WOULD QUIT EARLY ONCE THE INNER BOUND SHRANK PAST IT.  THIS
001710      *    FIELD HOLDS THE OUTER BOUND, FIXED FOR THE WHOLE SORT.
001720       77  WS-SORT-OUTER-LIMIT           PIC S9(04) USAGE COMP
001730                                          VALUE 0.
001740      *-----------------------------------------------------------------*
001750       01  WS-MWK-SWAP-ENTRY.
001760           05  WS-MWK-SWAP-OPEN-TIME        PIC 9(15).
001770           05  WS-MWK-SWAP-CLOSE-TIME       PIC 9(15).
001780           05  WS-MWK-SWAP-OPEN-PRICE       PIC S9(13)V9(8).
001790           05  WS-MWK-SWAP-CLOSE-PRICE      PIC S9(13)V9(8).
001800           05  WS-MWK-SWAP-HIGH-PRICE       PIC S9(13)V9(8).
001810           05  WS-MWK-SWAP-LOW-PRICE        PIC S9(13)V9(8).
001820           05  WS-MWK-SWAP-VOLUME           PIC S9(13)V9(8).
001830           05  WS-MWK-SWAP-TRADES           PIC 9(09).
001840           05  WS-MWK-SWAP-FIRST-ROW-SW     PIC X(01).
001850           05  FILLER                       PIC X(01).
001860      *****************************************************************
001870       PROCEDURE DIVISION.
001880      *-----------------------------------------------------------------* 
001890       0000-MAIN-PROCESSING.
001900      *-----------------------------------------------------------------* 
001910           PERFORM 1000-OPEN-FILES.
001920           PERFORM 1100-LOAD-HOLDINGS-TABLE.
001930           PERFORM 2000-BUILD-MINUTE-LIST.
001940           PERFORM 2200-SORT-MINUTE-TABLE THRU 2210-SORT-OUTER-EXIT.
001950           PERFORM 3000-WRITE-PORTFOLIO-KLINES.
001960           PERFORM 5000-CLOSE-FILES.
001970           GOBACK.
001980      *-----------------------------------------------------------------* 
001990       1000-OPEN-FILES.
002000      *-----------------------------------------------------------------* 
002010           OPEN INPUT  HOLDINGS-WORK-FILE.
002020           OPEN INPUT  SYMBOL-KLINE-FILE.
002030           OPEN OUTPUT PORTFOLIO-KLINE-FILE.
002040           IF NOT HLD-FILE-OK
002050               DISPLAY 'PFMINKLN - HOLDWK OPEN ERROR: ',
002060                   HLD-FILE-STATUS.
002070           IF NOT KLN-FILE-OK
002080               DISPLAY 'PFMINKLN - KLNFILE OPEN ERROR: ',
002090                   KLN-FILE-STATUS.
002100      *-----------------------------------------------------------------* 
002110       1100-LOAD-HOLDINGS-TABLE.
002120      *-----------------------------------------------------------------* 
002130           PERFORM 8100-READ-HOLDINGS-FILE.
002140           PERFORM 1110-BUILD-HOLDINGS-ENTRY
002150               UNTIL HLD-FILE-EOF.
002160      *-----------------------------------------------------------------* 
002170       1110-BUILD-HOLDINGS-ENTRY.
002180      *-----------------------------------------------------------------* 
002190           ADD 1                           TO HOLDINGS-TABLE-SIZE.
002200           MOVE HLD-SYMBOL TO
002210               TBL-HLD-SYMBOL (HOLDINGS-TABLE-SIZE).
002220           MOVE HLD-COINS TO
002230               TBL-HLD-COINS (HOLDINGS-TABLE-SIZE).
002240           PERFORM 8100-READ-HOLDINGS-FILE.
002250      *-----------------------------------------------------------------* 
002260       2000-BUILD-MINUTE-LIST.
002270      *-----------------------------------------------------------------* 
002280           PERFORM 8300-READ-KLINE-FILE.
002290           PERFORM 2100-ACCUMULATE-SYMBOL-AT-MINUTE
002300               UNTIL KLN-FILE-EOF.
002310      *-----------------------------------------------------------------* 
002320       2100-ACCUMULATE-SYMBOL-AT-MINUTE.
002330      *-----------------------------------------------------------------* 
002340           IF HOLDINGS-TABLE-SIZE > 0
002350               SET HOLDINGS-INDEX TO 1
002360               SEARCH TBL-COIN-HOLDING
002370                   AT END
002380                       ADD 1 TO WS-SYMBOLS-WITHOUT-HOLDING
002390                   WHEN TBL-HLD-SYMBOL (HOLDINGS-INDEX)
002400                           = KLN-SYMBOL
002410                       MOVE TBL-HLD-COINS (HOLDINGS-INDEX)
002420                           TO WS-HLD-COINS-WORK
002430                       PERFORM 2110-FIND-OR-ADD-MINUTE-ENTRY
002440               END-SEARCH
002450           ELSE
002460               ADD 1 TO WS-SYMBOLS-WITHOUT-HOLDING.
002470           PERFORM 8300-READ-KLINE-FILE.
002480      *-----------------------------------------------------------------* 
002490       2110-FIND-OR-ADD-MINUTE-ENTRY.
002500      *-----------------------------------------------------------------* 
002510           IF MINUTE-WORK-TABLE-SIZE > 0
002520               SET MWK-INDEX TO 1
002530               SEARCH MWK-ENTRY
002540                   AT END
002550                       PERFORM 2120-ADD-MINUTE-ENTRY
002560                       PERFORM 2130-ACCUMULATE-MINUTE-VALUES
002570                   WHEN MWK-OPEN-TIME (MWK-INDEX) = KLN-OPEN-TIME
002580                       PERFORM 2130-ACCUMULATE-MINUTE-VALUES
002590               END-SEARCH
002600           ELSE
002610               PERFORM 2120-ADD-MINUTE-ENTRY
002620               PERFORM 2130-ACCUMULATE-MINUTE-VALUES.
002630      *-----------------------------------------------------------------* 
002640       2120-ADD-MINUTE-ENTRY.
002650      *-----------------------------------------------------------------* 
002660           ADD 1                           TO
002670               MINUTE-WORK-TABLE-SIZE.
002680           SET MWK-INDEX                   TO
002690               MINUTE-WORK-TABLE-SIZE.
002700           MOVE KLN-OPEN-TIME  TO MWK-OPEN-TIME (MWK-INDEX).
002710           MOVE KLN-CLOSE-TIME TO MWK-CLOSE-TIME (MWK-INDEX).
002720           MOVE ZERO TO MWK-OPEN-PRICE (MWK-INDEX),
002730                        MWK-CLOSE-PRICE (MWK-INDEX),
002740                        MWK-HIGH-PRICE (MWK-INDEX),
002750                        MWK-LOW-PRICE (MWK-INDEX),
002760                        MWK-VOLUME (MWK-INDEX),
002770                        MWK-NUMBER-OF-TRADES (MWK-INDEX).
002780           SET MWK-FIRST-ROW (MWK-INDEX)   TO TRUE.
002790      *-----------------------------------------------------------------* 
002800       2130-ACCUMULATE-MINUTE-VALUES.
002810      *-----------------------------------------------------------------* 
002820      *    NO INTERMEDIATE ROUNDING - REQ 160.  EACH SYMBOL CONTRIBUTES   
002830      *    COIN-QTY-WEIGHTED OHLC, SUMMED STRAIGHT INTO THE MINUTE
002840      *    ROW.
002850      *-----------------------------------------------------------------* 
002860           MOVE ZERO                       TO WS-WEIGHTED-WORK-FIELDS.
002870           IF DIAGNOSTIC-TRACE-ON
002880               DISPLAY 'PFMINKLN - COINS WHOLE ',
002890                   WS-HLD-COINS-WHOLE, ' DEC ',
002900                   WS-HLD-COINS-DECIMAL.
002910           COMPUTE WS-WEIGHTED-OPEN =
002920               KLN-OPEN-PRICE * WS-HLD-COINS-WORK.
002930           COMPUTE WS-WEIGHTED-CLOSE =
002940               KLN-CLOSE-PRICE * WS-HLD-COINS-WORK.
002950           COMPUTE WS-WEIGHTED-HIGH =
002960               KLN-HIGH-PRICE * WS-HLD-COINS-WORK.
002970           COMPUTE WS-WEIGHTED-LOW =
002980               KLN-LOW-PRICE * WS-HLD-COINS-WORK.
002990           ADD WS-WEIGHTED-OPEN  TO MWK-OPEN-PRICE (MWK-INDEX).
003000           ADD WS-WEIGHTED-CLOSE TO MWK-CLOSE-PRICE (MWK-INDEX).
003010           ADD WS-WEIGHTED-HIGH  TO MWK-HIGH-PRICE (MWK-INDEX).
003020           ADD WS-WEIGHTED-LOW   TO MWK-LOW-PRICE (MWK-INDEX).
003030           ADD KLN-VOLUME TO MWK-VOLUME (MWK-INDEX).
003040           ADD KLN-NUMBER-OF-TRADES
003050                               TO MWK-NUMBER-OF-TRADES (MWK-INDEX).
003060           SET MWK-FIRST-ROW (MWK-INDEX)   TO FALSE.
003070      *-----------------------------------------------------------------*
003080      *    REQ 353 - THE KLINE FILE IS PRE-SORTED SYMBOL-MAJOR, THEN
003090      *    OPEN-TIME, SO MINUTE-WORK-TABLE FILLS IN ARRIVAL ORDER, NOT
003100      *    ASCENDING OPEN-TIME, WHENEVER TWO SYMBOLS DO NOT SHARE THE
003110      *    SAME MINUTE SET.  SORT IT HERE BEFORE THE WRITE LOOP SO THE
003120      *    PORTFOLIO KLINE FILE COMES OUT IN ASCENDING OPEN-TIME ORDER
003130      *    THE WAY PFAGGKLN EXPECTS TO FIND IT.
003140      *-----------------------------------------------------------------*
003150       2200-SORT-MINUTE-TABLE.
003160      *-----------------------------------------------------------------*
003170           IF MINUTE-WORK-TABLE-SIZE > 1
003180               COMPUTE WS-SORT-OUTER-LIMIT = MINUTE-WORK-TABLE-SIZE - 1
003190               PERFORM 2210-SORT-OUTER-PASS THRU 2210-SORT-OUTER-EXIT
003200                   VARYING WS-SORT-I FROM 1 BY 1
003210                   UNTIL WS-SORT-I > WS-SORT-OUTER-LIMIT.
003220      *-----------------------------------------------------------------*
003230       2210-SORT-OUTER-PASS.
003240      *-----------------------------------------------------------------*
003250           COMPUTE WS-SORT-LIMIT = MINUTE-WORK-TABLE-SIZE - WS-SORT-I.
003260           PERFORM 2220-SORT-INNER-PASS THRU 2220-SORT-INNER-EXIT
003270               VARYING WS-SORT-J FROM 1 BY 1
003280               UNTIL WS-SORT-J > WS-SORT-LIMIT.
003290      *-----------------------------------------------------------------*
003300       2210-SORT-OUTER-EXIT.
003310      *-----------------------------------------------------------------*
003320           EXIT.
003330      *-----------------------------------------------------------------*
003340       2220-SORT-INNER-PASS.
003350      *-----------------------------------------------------------------*
003360           ADD WS-SORT-J, 1 GIVING WS-SORT-J-NEXT.
003370           IF MWK-OPEN-TIME (WS-SORT-J) > MWK-OPEN-TIME (WS-SORT-J-NEXT)
003380               PERFORM 2230-SWAP-MINUTE-ENTRIES.
003390      *-----------------------------------------------------------------*
003400       2220-SORT-INNER-EXIT.
003410      *-----------------------------------------------------------------*
003420           EXIT.
003430      *-----------------------------------------------------------------*
003440       2230-SWAP-MINUTE-ENTRIES.
003450      *-----------------------------------------------------------------*
003460           MOVE MWK-OPEN-TIME (WS-SORT-J)   TO WS-MWK-SWAP-OPEN-TIME.
003470           MOVE MWK-CLOSE-TIME (WS-SORT-J)  TO WS-MWK-SWAP-CLOSE-TIME.
003480           MOVE MWK-OPEN-PRICE (WS-SORT-J)  TO WS-MWK-SWAP-OPEN-PRICE.
003490           MOVE MWK-CLOSE-PRICE (WS-SORT-J) TO WS-MWK-SWAP-CLOSE-PRICE.
003500           MOVE MWK-HIGH-PRICE (WS-SORT-J)  TO WS-MWK-SWAP-HIGH-PRICE.
003510           MOVE MWK-LOW-PRICE (WS-SORT-J)   TO WS-MWK-SWAP-LOW-PRICE.
003520           MOVE MWK-VOLUME (WS-SORT-J)      TO WS-MWK-SWAP-VOLUME.
003530           MOVE MWK-NUMBER-OF-TRADES (WS-SORT-J)
003540                                            TO WS-MWK-SWAP-TRADES.
003550           MOVE MWK-FIRST-ROW-SW (WS-SORT-J)
003560                                            TO WS-MWK-SWAP-FIRST-ROW-SW.
003570      *
003580           MOVE MWK-OPEN-TIME (WS-SORT-J-NEXT)
003590                                            TO MWK-OPEN-TIME (WS-SORT-J).
003600           MOVE MWK-CLOSE-TIME (WS-SORT-J-NEXT)
003610                                            TO MWK-CLOSE-TIME (WS-SORT-J).
003620           MOVE MWK-OPEN-PRICE (WS-SORT-J-NEXT)
003630                                            TO MWK-OPEN-PRICE (WS-SORT-J).
003640           MOVE MWK-CLOSE-PRICE (WS-SORT-J-NEXT)
003650                                            TO MWK-CLOSE-PRICE
003660                                               (WS-SORT-J).
003670           MOVE MWK-HIGH-PRICE (WS-SORT-J-NEXT)
003680                                            TO MWK-HIGH-PRICE (WS-SORT-J).
003690           MOVE MWK-LOW-PRICE (WS-SORT-J-NEXT)
003700                                            TO MWK-LOW-PRICE (WS-SORT-J).
003710           MOVE MWK-VOLUME (WS-SORT-J-NEXT)
003720                                            TO MWK-VOLUME (WS-SORT-J).
003730           MOVE MWK-NUMBER-OF-TRADES (WS-SORT-J-NEXT)
003740                                            TO MWK-NUMBER-OF-TRADES
003750                                               (WS-SORT-J).
003760           MOVE MWK-FIRST-ROW-SW (WS-SORT-J-NEXT)
003770                                            TO MWK-FIRST-ROW-SW
003780                                               (WS-SORT-J).
003790      *
003800           MOVE WS-MWK-SWAP-OPEN-TIME  TO MWK-OPEN-TIME (WS-SORT-J-NEXT).
003810           MOVE WS-MWK-SWAP-CLOSE-TIME TO MWK-CLOSE-TIME (WS-SORT-J-NEXT).
003820           MOVE WS-MWK-SWAP-OPEN-PRICE
003830                                            TO MWK-OPEN-PRICE
003840                                               (WS-SORT-J-NEXT).
003850           MOVE WS-MWK-SWAP-CLOSE-PRICE
003860                                            TO MWK-CLOSE-PRICE
003870                                               (WS-SORT-J-NEXT).
003880           MOVE WS-MWK-SWAP-HIGH-PRICE
003890                                            TO MWK-HIGH-PRICE
003900                                               (WS-SORT-J-NEXT).
003910           MOVE WS-MWK-SWAP-LOW-PRICE
003920                                            TO MWK-LOW-PRICE
003930                                               (WS-SORT-J-NEXT).
003940           MOVE WS-MWK-SWAP-VOLUME
003950                                            TO MWK-VOLUME
003960                                               (WS-SORT-J-NEXT).
003970           MOVE WS-MWK-SWAP-TRADES
003980                                            TO MWK-NUMBER-OF-TRADES
003990                                               (WS-SORT-J-NEXT).
004000           MOVE WS-MWK-SWAP-FIRST-ROW-SW
004010                                            TO MWK-FIRST-ROW-SW
004020                                               (WS-SORT-J-NEXT).
004030      *-----------------------------------------------------------------*
004040       3000-WRITE-PORTFOLIO-KLINES.
004050      *-----------------------------------------------------------------* 
004060           IF MINUTE-WORK-TABLE-SIZE > 0
004070               PERFORM 3100-WRITE-ONE-PORTFOLIO-KLINE
004080                   VARYING MWK-INDEX FROM 1 BY 1
004090                   UNTIL MWK-INDEX > MINUTE-WORK-TABLE-SIZE.
004100      *-----------------------------------------------------------------* 
004110       3100-WRITE-ONE-PORTFOLIO-KLINE.
004120      *-----------------------------------------------------------------* 
004130           MOVE 'Portfolio'                TO PFK-SYMBOL.
004140           MOVE MWK-OPEN-TIME (MWK-INDEX)  TO PFK-OPEN-TIME.
004150           MOVE MWK-CLOSE-TIME (MWK-INDEX) TO PFK-CLOSE-TIME.
004160           MOVE MWK-OPEN-PRICE (MWK-INDEX) TO PFK-OPEN-PRICE.
004170           MOVE MWK-CLOSE-PRICE (MWK-INDEX) TO PFK-CLOSE-PRICE.
004180           MOVE MWK-HIGH-PRICE (MWK-INDEX) TO PFK-HIGH-PRICE.
004190           MOVE MWK-LOW-PRICE (MWK-INDEX)  TO PFK-LOW-PRICE.
004200           MOVE MWK-VOLUME (MWK-INDEX)     TO PFK-VOLUME.
004210           MOVE MWK-NUMBER-OF-TRADES (MWK-INDEX)
004220                                            TO PFK-NUMBER-OF-TRADES.
004230           WRITE PORTFOLIO-KLINE-RECORD.
004240      *-----------------------------------------------------------------* 
004250       5000-CLOSE-FILES.
004260      *-----------------------------------------------------------------* 
004270           CLOSE HOLDINGS-WORK-FILE, SYMBOL-KLINE-FILE,
004280                 PORTFOLIO-KLINE-FILE.
004290           IF WS-SYMBOLS-WITHOUT-HOLDING > 0
004300               DISPLAY 'PFMINKLN - SKIPPED, NO HOLD: ',
004310                   WS-SYMBOLS-WITHOUT-HOLDING.
004320      *-----------------------------------------------------------------* 
004330       8100-READ-HOLDINGS-FILE.
004340      *-----------------------------------------------------------------* 
004350           READ HOLDINGS-WORK-FILE
004360               AT END MOVE '10'            TO HLD-FILE-STATUS.
004370      *-----------------------------------------------------------------* 
004380       8300-READ-KLINE-FILE.
004390      *-----------------------------------------------------------------* 
004400           READ SYMBOL-KLINE-FILE
004410               AT END MOVE '10'            TO KLN-FILE-STATUS.
004420
004430
