000100      *****************************************************************   
000110      * PROGRAM NAME:    SYMAGGKL
000120      * ORIGINAL AUTHOR: R SALAZAR
000130      *
000140      * MAINTENANCE LOG
000150      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160      * --------- ------------  ----------------------------------
000170      * 07/11/88 R SALAZAR CREATED - SINGLE SYMBOL KLINE ROLLUP   REQ0076 
000180      * 02/14/91 T OKAFOR  HIGH/LOW FIX, SAME AS PFAGGKLN         REQ0161 
000190      * 08/22/95 L FENWICK RESTRUCTURED TO NUMBERED PARAGRAPHS    REQ0231 
000200      * 01/09/96 L FENWICK SMALL TARGET INTERVAL NOW ABENDS       REQ0240 
000210      * 05/03/97 L FENWICK SORT STEP ADDED AHEAD OF ROLLUP        REQ0259 
000220      * 10/03/98 L FENWICK Y2K REVIEW - TIMESTAMPS ARE EPOCH MS   Y2K     
000230      * 04/19/99 L FENWICK Y2K REGRESSION SIGNOFF COMPLETE        Y2K     
000240      * 09/20/03 D MERCER  ADDED OPTIONAL OUTPUT ROW LIMIT        REQ0346 
000250      * 05/14/04 D MERCER  HOUSEKEEPING, NO LOGIC CHANGE          REQ0351
000260      * 02/09/06 D MERCER  BASE/TARGET, INTERVAL CODE LOOKUP      REQ0350 
000270      * 03/02/06 D MERCER  CLOSE-TIME NOW OFF OPEN, NOT LAST ROW  REQ0363 
000280      *****************************************************************   
000290       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. SYMAGGKL.
000310       AUTHOR. R SALAZAR.
000320       INSTALLATION. COBOL DEVELOPMENT CENTER.
000330       DATE-WRITTEN. 07/11/88.
000340       DATE-COMPILED.
000350       SECURITY. NON-CONFIDENTIAL.
000360      *****************************************************************   
000370      *     SYMAGGKL - KLINE WINDOW AGGREGATOR, SINGLE-SYMBOL FLAVOR.     
000380      *     SORTS ONE SYMBOL'S MINUTE KLINES INTO ASCENDING OPEN-TIME     
000390      *     ORDER, THEN ROLLS THEM UP INTO THE REQUESTED INTERVAL,
000400      *     THE
000410      *     SAME AS PFAGGKLN DOES FOR THE PORTFOLIO FLAVOR.  OUTPUT MAY   
000420      *     BE CAPPED AT A ROW LIMIT.
000430      *****************************************************************   
000440       ENVIRONMENT DIVISION.
000450      *-----------------------------------------------------------------* 
000460       CONFIGURATION SECTION.
000470      *-----------------------------------------------------------------* 
000480       SOURCE-COMPUTER. IBM-3081.
000490       OBJECT-COMPUTER. IBM-3081.
000500       SPECIAL-NAMES.
000510           UPSI-0 ON STATUS IS DIAGNOSTIC-TRACE-ON
000520                  OFF STATUS IS DIAGNOSTIC-TRACE-OFF.
000530      *-----------------------------------------------------------------* 
000540       INPUT-OUTPUT SECTION.
000550      *-----------------------------------------------------------------* 
000560       FILE-CONTROL.
000570           SELECT SYMBOL-KLINE-IN ASSIGN TO SYMKLIN
000580               ORGANIZATION IS SEQUENTIAL
000590               FILE STATUS IS SKI-FILE-STATUS.
000600      *
000610           SELECT SYMBOL-KLINE-OUT ASSIGN TO SYMKLOUT
000620               ORGANIZATION IS SEQUENTIAL
000630               FILE STATUS IS SKO-FILE-STATUS.
000640      *
000650           SELECT SYMSORT-FILE ASSIGN TO SYMSORTW.
000660      *****************************************************************   
000670       DATA DIVISION.
000680       FILE SECTION.
000690      *-----------------------------------------------------------------* 
000700       FD  SYMBOL-KLINE-IN
000710           DATA RECORD IS SKI-KLINE-RECORD.
000720       01  SKI-KLINE-RECORD.
000730           05 SKI-SYMBOL                       PIC X(20).
000740           05 SKI-OPEN-TIME                    PIC 9(15).
000750           05 SKI-CLOSE-TIME                   PIC 9(15).
000760           05 SKI-OPEN-PRICE                   PIC S9(13)V9(8).
000770           05 SKI-CLOSE-PRICE                  PIC S9(13)V9(8).
000780           05 SKI-HIGH-PRICE                   PIC S9(13)V9(8).
000790           05 SKI-LOW-PRICE                    PIC S9(13)V9(8).
000800           05 SKI-VOLUME                       PIC S9(13)V9(8).
000810           05 SKI-NUMBER-OF-TRADES             PIC 9(09).
000820           05 FILLER                           PIC X(07).
000830      *-----------------------------------------------------------------* 
000840       FD  SYMBOL-KLINE-OUT
000850           DATA RECORD IS SKO-KLINE-RECORD.
000860       01  SKO-KLINE-RECORD.
000870           05 SKO-SYMBOL                       PIC X(20).
000880           05 SKO-OPEN-TIME                    PIC 9(15).
000890           05 SKO-CLOSE-TIME                   PIC 9(15).
000900           05 SKO-OPEN-PRICE                   PIC S9(13)V9(8).
000910           05 SKO-CLOSE-PRICE                  PIC S9(13)V9(8).
000920           05 SKO-HIGH-PRICE                   PIC S9(13)V9(8).
000930           05 SKO-LOW-PRICE                    PIC S9(13)V9(8).
000940           05 SKO-VOLUME                       PIC S9(13)V9(8).
000950           05 SKO-NUMBER-OF-TRADES             PIC 9(09).
000960           05 FILLER                           PIC X(07).
000970      *-----------------------------------------------------------------* 
000980       SD  SYMSORT-FILE
000990           DATA RECORD IS SRT-KLINE-RECORD.
001000       01  SRT-KLINE-RECORD.
001010           05 SRT-SYMBOL                       PIC X(20).
001020           05 SRT-OPEN-TIME                    PIC 9(15).
001030           05 SRT-CLOSE-TIME                   PIC 9(15).
001040           05 SRT-OPEN-PRICE                   PIC S9(13)V9(8).
001050           05 SRT-CLOSE-PRICE                  PIC S9(13)V9(8).
001060           05 SRT-HIGH-PRICE                   PIC S9(13)V9(8).
001070           05 SRT-LOW-PRICE                    PIC S9(13)V9(8).
001080           05 SRT-VOLUME                       PIC S9(13)V9(8).
001090           05 SRT-NUMBER-OF-TRADES             PIC 9(09).
001100           05 FILLER                           PIC X(07).
001110      *-----------------------------------------------------------------* 
001120       WORKING-STORAGE SECTION.
001130      *-----------------------------------------------------------------* 
001140       01  WS-SWITCHES-MISC-FIELDS.
001150           05  SKI-FILE-STATUS             PIC X(02).
001160               88  SKI-FILE-OK                       VALUE '00'.
001170               88  SKI-FILE-EOF                      VALUE '10'.
001180           05  SKO-FILE-STATUS             PIC X(02).
001190               88  SKO-FILE-OK                       VALUE '00'.
001200           05  WS-WINDOW-OPEN-SW           PIC X(01) VALUE 'N'.
001210               88  WS-WINDOW-OPEN                    VALUE 'Y'.
001220           05  WS-LIMIT-REACHED-SW         PIC X(01) VALUE 'N'.
001230               88  WS-LIMIT-REACHED                  VALUE 'Y'.
001240           05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
001250               88  WS-SORT-EOF                       VALUE 'Y'.
001260           05  FILLER                      PIC X(03).
001270      *-----------------------------------------------------------------* 
001280       01  WS-INTERVAL-CODES.
001290           05  WS-BASE-INTERVAL-CODE       PIC X(03) VALUE '1m '.
001300           05  WS-TARGET-INTERVAL-CODE     PIC X(03) VALUE SPACE.
001310           05  FILLER                      PIC X(02).
001320      *-----------------------------------------------------------------*
001330       01  WS-INTERVAL-PARAMETERS.
001340           05  WS-BASE-INTERVAL-MS         PIC 9(11) USAGE COMP
001350                                            VALUE 60000.
001360           05  WS-TARGET-INTERVAL-MS       PIC 9(11) USAGE COMP
001370                                            VALUE 0.
001380       01  WS-INTERVAL-PARMS-ALT REDEFINES WS-INTERVAL-PARAMETERS.
001390           05  WS-INTERVAL-ENTRY OCCURS 2 TIMES PIC 9(11) COMP.
001400      *-----------------------------------------------------------------*
001410           COPY INTRVTBL.
001420      *-----------------------------------------------------------------*
001430       77  WS-INTERVAL-SUB                 PIC S9(03) USAGE COMP
001440                                            VALUE 0.
001450       77  WS-WINDOW-SIZE                  PIC S9(07) USAGE COMP
001460                                            VALUE 0.
001470       77  WS-ROWS-IN-WINDOW                PIC S9(07) USAGE COMP
001480                                            VALUE 0.
001490       77  WS-ROW-LIMIT                     PIC S9(07) USAGE COMP
001500                                            VALUE 0.
001510       77  WS-ROWS-WRITTEN                  PIC S9(07) USAGE COMP
001520                                            VALUE 0.
001530      *-----------------------------------------------------------------*
001540       01  WS-WINDOW-ACCUM-FIELDS.
001550           05  WS-WIN-SYMBOL                PIC X(20).
001560           05  WS-WIN-OPEN-PRICE            PIC S9(13)V9(8).
001570           05  WS-WIN-CLOSE-PRICE           PIC S9(13)V9(8).
001580           05  WS-WIN-HIGH-PRICE            PIC S9(13)V9(8).
001590           05  WS-WIN-LOW-PRICE             PIC S9(13)V9(8).
001600           05  FILLER                       PIC X(06).
001610       01  WS-WINDOW-ACCUM-ALT REDEFINES WS-WINDOW-ACCUM-FIELDS.
001620           05  FILLER                       PIC X(20).
001630           05  WS-WIN-ACCUM-ENTRY OCCURS 4 TIMES PIC S9(13)V9(8).
001640           05  FILLER                       PIC X(06).
001650      *-----------------------------------------------------------------* 
001660       01  WS-WINDOW-SUM-FIELDS.
001670           05  WS-WIN-OPEN-TIME             PIC 9(15).
001680           05  WS-WIN-CLOSE-TIME            PIC 9(15).
001690           05  WS-WIN-VOLUME                PIC S9(13)V9(8).
001700           05  WS-WIN-NUMBER-OF-TRADES      PIC 9(09).
001710           05  FILLER                       PIC X(08).
001720      *-----------------------------------------------------------------* 
001730       01  WS-WIN-OPEN-TIME-SPLIT REDEFINES WS-WIN-OPEN-TIME.
001740           05  FILLER.
001750               10  WS-WIN-OPEN-SECONDS      PIC 9(12).
001760               10  WS-WIN-OPEN-MILLIS       PIC 9(03).
001770      *****************************************************************   
001780       PROCEDURE DIVISION.
001790      *-----------------------------------------------------------------*
001800       0000-MAIN-PROCESSING.
001810      *-----------------------------------------------------------------*
001820           PERFORM 1000-GET-RUN-PARAMETERS.
001830           PERFORM 1100-VALIDATE-INTERVAL-PARMS
001840               THRU 1140-TEST-WINDOW-SIZE-EXIT.
001850           SORT SYMSORT-FILE
001860               ASCENDING KEY SRT-OPEN-TIME
001870               INPUT PROCEDURE IS 2000-LOAD-SORT-FILE
001880               OUTPUT PROCEDURE IS 3000-WRITE-AGGREGATED-KLINES.
001890           GOBACK.
001900      *-----------------------------------------------------------------*
001910       1000-GET-RUN-PARAMETERS.
001920      *-----------------------------------------------------------------*
001930           DISPLAY 'SYMAGGKL - ENTER BASE INTERVAL CODE:'.
001940           ACCEPT WS-BASE-INTERVAL-CODE.
001950           DISPLAY 'SYMAGGKL - ENTER TARGET INTERVAL CODE:'.
001960           ACCEPT WS-TARGET-INTERVAL-CODE.
001970           DISPLAY 'SYMAGGKL - ENTER ROW LIMIT, 0 = NO LIMIT:'.
001980           ACCEPT WS-ROW-LIMIT.
001990           IF DIAGNOSTIC-TRACE-ON
002000               PERFORM 1010-TRACE-INTERVAL-PARM
002010                   VARYING WS-INTERVAL-SUB FROM 1 BY 1
002020                   UNTIL WS-INTERVAL-SUB > 2.
002030      *-----------------------------------------------------------------*
002040       1010-TRACE-INTERVAL-PARM.
002050      *-----------------------------------------------------------------*
002060           DISPLAY 'SYMAGGKL - INTERVAL PARM ', WS-INTERVAL-SUB,
002070               ' = ', WS-INTERVAL-ENTRY (WS-INTERVAL-SUB).
002080      *-----------------------------------------------------------------*
002090      *    REQ 361 - VALIDATE/LOOKUP NOW ONE PERFORM ... THRU RANGE OUT
002100      *    OF 0000-MAIN-PROCESSING, NOT A STRING OF SINGLE-PARAGRAPH
002110      *    PERFORMS - BRINGS THIS CLUSTER IN LINE WITH SHOP STANDARD.
002120      *-----------------------------------------------------------------*
002130       1100-VALIDATE-INTERVAL-PARMS.
002140      *-----------------------------------------------------------------*
002150      *    REQ 350 - BASE/TARGET INTERVAL NOW TAKEN AS A CODE, NOT
002160      *    A RAW MILLISECOND COUNT - SAME INTRVTBL LOOKUP AS
002170      *    PFAGGKLN USES FOR THE PORTFOLIO FLAVOR.
002180      *-----------------------------------------------------------------*
002190       1120-LOOKUP-BASE-INTERVAL.
002200      *-----------------------------------------------------------------*
002210           SET INTERVAL-INDEX                 TO 1.
002220           SEARCH INTERVAL-LOOKUP-ENTRY
002230               AT END GO TO 9900-FATAL-BAD-INTERVAL
002240               WHEN INTL-CODE (INTERVAL-INDEX) = WS-BASE-INTERVAL-CODE
002250                   MOVE INTL-MILLISECONDS (INTERVAL-INDEX)
002260                                        TO WS-BASE-INTERVAL-MS.
002270      *-----------------------------------------------------------------*
002280       1130-LOOKUP-TARGET-INTERVAL.
002290      *-----------------------------------------------------------------*
002300           SET INTERVAL-INDEX                 TO 1.
002310           SEARCH INTERVAL-LOOKUP-ENTRY
002320               AT END GO TO 9900-FATAL-BAD-INTERVAL
002330               WHEN INTL-CODE (INTERVAL-INDEX) = WS-TARGET-INTERVAL-CODE
002340                   MOVE INTL-MILLISECONDS (INTERVAL-INDEX)
002350                                        TO WS-TARGET-INTERVAL-MS.
002360      *-----------------------------------------------------------------*
002370      *    REQ 240 - SAME VALIDATION AS PFAGGKLN, FATAL IF TARGET IS
002380      *    SMALLER THAN BASE.
002390      *-----------------------------------------------------------------*
002400       1140-TEST-WINDOW-SIZE.
002410      *-----------------------------------------------------------------*
002420           IF WS-TARGET-INTERVAL-MS < WS-BASE-INTERVAL-MS
002430               GO TO 9900-FATAL-BAD-INTERVAL.
002440           DIVIDE WS-TARGET-INTERVAL-MS BY WS-BASE-INTERVAL-MS
002450               GIVING WS-WINDOW-SIZE.
002460           IF WS-WINDOW-SIZE < 1
002470               MOVE 1                      TO WS-WINDOW-SIZE.
002480      *-----------------------------------------------------------------*
002490       1140-TEST-WINDOW-SIZE-EXIT.
002500      *-----------------------------------------------------------------*
002510           EXIT.
002520      *-----------------------------------------------------------------*
002530       2000-LOAD-SORT-FILE SECTION.
002540      *-----------------------------------------------------------------* 
002550       2000-START.
002560      *-----------------------------------------------------------------* 
002570           OPEN INPUT SYMBOL-KLINE-IN.
002580           IF NOT SKI-FILE-OK
002590               DISPLAY 'SYMAGGKL - SYMKLIN OPEN ERROR: ',
002600                   SKI-FILE-STATUS.
002610           PERFORM 8100-READ-SYMBOL-KLINE-IN.
002620           PERFORM 2010-RELEASE-ONE-ROW
002630               UNTIL SKI-FILE-EOF.
002640           CLOSE SYMBOL-KLINE-IN.
002650      *-----------------------------------------------------------------* 
002660       2010-RELEASE-ONE-ROW.
002670      *-----------------------------------------------------------------* 
002680           MOVE SKI-KLINE-RECORD           TO SRT-KLINE-RECORD.
002690           RELEASE SRT-KLINE-RECORD.
002700           PERFORM 8100-READ-SYMBOL-KLINE-IN.
002710      *-----------------------------------------------------------------* 
002720       2000-DUMMY SECTION.
002730      *-----------------------------------------------------------------* 
002740       2000-EXIT.
002750           EXIT.
002760      *-----------------------------------------------------------------* 
002770       3000-WRITE-AGGREGATED-KLINES SECTION.
002780      *-----------------------------------------------------------------* 
002790       3000-START.
002800      *-----------------------------------------------------------------* 
002810           OPEN OUTPUT SYMBOL-KLINE-OUT.
002820           IF NOT SKO-FILE-OK
002830               DISPLAY 'SYMAGGKL - SYMKLOUT OPEN ERROR: ',
002840                   SKO-FILE-STATUS.
002850           MOVE 'N'                        TO WS-LIMIT-REACHED-SW.
002860           RETURN SYMSORT-FILE RECORD
002870               AT END MOVE 'Y'             TO WS-SORT-EOF-SW.
002880           PERFORM 3200-PROCESS-ONE-SORTED-ROW
002890               UNTIL WS-SORT-EOF OR WS-LIMIT-REACHED.
002900           PERFORM 3500-CLOSE-FINAL-WINDOW.
002910           CLOSE SYMBOL-KLINE-OUT.
002920      *-----------------------------------------------------------------* 
002930       3200-PROCESS-ONE-SORTED-ROW.
002940      *-----------------------------------------------------------------* 
002950           IF WS-WINDOW-SIZE = 1
002960               PERFORM 3600-COPY-ROW-UNCHANGED
002970           ELSE
002980               IF NOT WS-WINDOW-OPEN
002990                   PERFORM 3210-START-WINDOW
003000               ELSE
003010                   PERFORM 3220-ACCUMULATE-WINDOW
003020               END-IF
003030               ADD 1                       TO WS-ROWS-IN-WINDOW
003040               IF WS-ROWS-IN-WINDOW >= WS-WINDOW-SIZE
003050                   PERFORM 3300-WRITE-WINDOW-KLINE.
003060           RETURN SYMSORT-FILE RECORD
003070               AT END MOVE 'Y'             TO WS-SORT-EOF-SW.
003080      *-----------------------------------------------------------------* 
003090       3210-START-WINDOW.
003100      *-----------------------------------------------------------------* 
003110           MOVE ZERO                       TO WS-WINDOW-ACCUM-FIELDS.
003120           SET WS-WINDOW-OPEN              TO TRUE.
003130           MOVE SRT-SYMBOL                 TO WS-WIN-SYMBOL.
003140           MOVE SRT-OPEN-TIME              TO WS-WIN-OPEN-TIME.
003150           MOVE SRT-OPEN-PRICE             TO WS-WIN-OPEN-PRICE.
003160           MOVE SRT-CLOSE-PRICE            TO WS-WIN-CLOSE-PRICE.
003170           MOVE SRT-HIGH-PRICE             TO WS-WIN-HIGH-PRICE.
003180           MOVE SRT-LOW-PRICE              TO WS-WIN-LOW-PRICE.
003190           MOVE SRT-VOLUME                 TO WS-WIN-VOLUME.
003200           MOVE SRT-NUMBER-OF-TRADES       TO WS-WIN-NUMBER-OF-TRADES.
003210           IF DIAGNOSTIC-TRACE-ON
003220               DISPLAY 'SYMAGGKL - WINDOW START SECS ',
003230                   WS-WIN-OPEN-SECONDS.
003240      *-----------------------------------------------------------------* 
003250       3220-ACCUMULATE-WINDOW.
003260      *-----------------------------------------------------------------*
003270      *    REQ 363 - CLOSE-TIME IS NOT CARRIED FROM THE LATEST ROW ANY
003280      *    MORE - A GAP IN THE BASE KLINE SERIES OR A SHORT FINAL
003290      *    WINDOW LEFT THE LAST ROW'S CLOSE SHORT OF THE NOMINAL
003300      *    WINDOW WIDTH.  IT IS NOW COMPUTED OFF THE OPEN IN 3300.
003310      *-----------------------------------------------------------------*
003320           MOVE SRT-CLOSE-PRICE            TO WS-WIN-CLOSE-PRICE.
003330           IF SRT-HIGH-PRICE > WS-WIN-HIGH-PRICE
003340               MOVE SRT-HIGH-PRICE         TO WS-WIN-HIGH-PRICE.
003350           IF SRT-LOW-PRICE < WS-WIN-LOW-PRICE
003360               MOVE SRT-LOW-PRICE          TO WS-WIN-LOW-PRICE.
003370           ADD SRT-VOLUME                  TO WS-WIN-VOLUME.
003380           ADD SRT-NUMBER-OF-TRADES        TO WS-WIN-NUMBER-OF-TRADES.
003390      *-----------------------------------------------------------------* 
003400       3300-WRITE-WINDOW-KLINE.
003410      *-----------------------------------------------------------------*
003420      *    REQ 363 - CLOSE-TIME IS THE NOMINAL WINDOW WIDTH OFF THE
003430      *    OPEN, NOT THE LAST ROW READ, SO A SHORT FINAL WINDOW OR A
003440      *    GAP IN THE UNDERLYING KLINE SERIES DOES NOT UNDERSTATE
003450      *    THE WINDOW'S CLOSE-TIME.
003460      *-----------------------------------------------------------------*
003470           MOVE WS-WIN-SYMBOL              TO SKO-SYMBOL.
003480           COMPUTE WS-WIN-CLOSE-TIME =
003490               WS-WIN-OPEN-TIME + WS-TARGET-INTERVAL-MS - 1.
003500           MOVE WS-WIN-OPEN-TIME           TO SKO-OPEN-TIME.
003510           MOVE WS-WIN-CLOSE-TIME          TO SKO-CLOSE-TIME.
003520           MOVE WS-WIN-OPEN-PRICE          TO SKO-OPEN-PRICE.
003530           MOVE WS-WIN-CLOSE-PRICE         TO SKO-CLOSE-PRICE.
003540           MOVE WS-WIN-HIGH-PRICE          TO SKO-HIGH-PRICE.
003550           MOVE WS-WIN-LOW-PRICE           TO SKO-LOW-PRICE.
003560           MOVE WS-WIN-VOLUME              TO SKO-VOLUME.
003570           MOVE WS-WIN-NUMBER-OF-TRADES    TO SKO-NUMBER-OF-TRADES.
003580           PERFORM 3400-APPLY-ROW-LIMIT.
003590           SET WS-WINDOW-OPEN-SW           TO 'N'.
003600           MOVE ZERO                       TO WS-ROWS-IN-WINDOW.
003610      *-----------------------------------------------------------------* 
003620       3400-APPLY-ROW-LIMIT.
003630      *-----------------------------------------------------------------* 
003640      *    REQ 346 - CALLER MAY CAP THE NUMBER OF OUTPUT ROWS.  LIMIT     
003650      *    OF ZERO MEANS NO CAP.
003660      *-----------------------------------------------------------------* 
003670           IF WS-ROW-LIMIT = 0
003680               WRITE SKO-KLINE-RECORD
003690               ADD 1                       TO WS-ROWS-WRITTEN
003700           ELSE
003710               IF WS-ROWS-WRITTEN < WS-ROW-LIMIT
003720                   WRITE SKO-KLINE-RECORD
003730                   ADD 1                   TO WS-ROWS-WRITTEN
003740               ELSE
003750                   SET WS-LIMIT-REACHED    TO TRUE.
003760      *-----------------------------------------------------------------* 
003770       3500-CLOSE-FINAL-WINDOW.
003780      *-----------------------------------------------------------------* 
003790           IF WS-WINDOW-SIZE NOT = 1
003800               IF WS-WINDOW-OPEN AND WS-ROWS-IN-WINDOW > 0
003810                   PERFORM 3300-WRITE-WINDOW-KLINE.
003820      *-----------------------------------------------------------------* 
003830       3600-COPY-ROW-UNCHANGED.
003840      *-----------------------------------------------------------------* 
003850           MOVE SRT-SYMBOL                 TO SKO-SYMBOL.
003860           MOVE SRT-OPEN-TIME              TO SKO-OPEN-TIME.
003870           MOVE SRT-CLOSE-TIME             TO SKO-CLOSE-TIME.
003880           MOVE SRT-OPEN-PRICE             TO SKO-OPEN-PRICE.
003890           MOVE SRT-CLOSE-PRICE            TO SKO-CLOSE-PRICE.
003900           MOVE SRT-HIGH-PRICE             TO SKO-HIGH-PRICE.
003910           MOVE SRT-LOW-PRICE              TO SKO-LOW-PRICE.
003920           MOVE SRT-VOLUME                 TO SKO-VOLUME.
003930           MOVE SRT-NUMBER-OF-TRADES       TO SKO-NUMBER-OF-TRADES.
003940           PERFORM 3400-APPLY-ROW-LIMIT.
003950      *-----------------------------------------------------------------* 
003960       8100-READ-SYMBOL-KLINE-IN.
003970      *-----------------------------------------------------------------* 
003980           READ SYMBOL-KLINE-IN
003990               AT END MOVE '10'            TO SKI-FILE-STATUS.
004000      *-----------------------------------------------------------------* 
004010       9900-FATAL-BAD-INTERVAL.
004020      *-----------------------------------------------------------------* 
004030           DISPLAY 'SYMAGGKL - FATAL - TARGET INTERVAL TOO SMALL',
004040               ' BASE INTERVAL - ', WS-TARGET-INTERVAL-MS,
004050               ' VS ', WS-BASE-INTERVAL-MS.
004060           MOVE 16                         TO RETURN-CODE.
004070           GOBACK.
004080
004090
