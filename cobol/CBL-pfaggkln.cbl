000100      *****************************************************************   
000110      * PROGRAM NAME:    PFAGGKLN
000120      * ORIGINAL AUTHOR: R SALAZAR
000130      *
000140      * MAINTENANCE LOG
000150      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160      * --------- ------------  ----------------------------------
000170      * 05/20/88 R SALAZAR CREATED - KLINE WINDOW ROLLUP          REQ0075 
000180      * 02/14/91 T OKAFOR  HIGH/LOW TRACKED PER ROW, NOT RECALCED REQ0161 
000190      * 08/22/95 L FENWICK RESTRUCTURED TO NUMBERED PARAGRAPHS    REQ0231 
000200      * 01/09/96 L FENWICK SMALL TARGET INTERVAL NOW ABENDS       REQ0240 
000210      * 10/03/98 L FENWICK Y2K REVIEW - TIMESTAMPS ARE EPOCH MS   Y2K     
000220      * 04/19/99 L FENWICK Y2K REGRESSION SIGNOFF COMPLETE        Y2K     
000230      * 11/02/02 D MERCER  WINDOW SIZE 1 PASSES ROWS THROUGH      REQ0340 
000240      * 05/14/04 D MERCER  SHORT FINAL WINDOW WRITTEN, NOT DROPPED REQ0351
000250      * 02/09/06 D MERCER  BASE/TARGET, INTERVAL CODE LOOKUP      REQ0350 
000260      * 03/02/06 D MERCER  CLOSE-TIME NOW OFF OPEN, NOT LAST ROW  REQ0362 
000270      *****************************************************************   
000280       IDENTIFICATION DIVISION.
000290       PROGRAM-ID. PFAGGKLN.
000300       AUTHOR. R SALAZAR.
000310       INSTALLATION. COBOL DEVELOPMENT CENTER.
000320       DATE-WRITTEN. 05/20/88.
000330       DATE-COMPILED.
000340       SECURITY. NON-CONFIDENTIAL.
000350      *****************************************************************   
000360      *     PFAGGKLN - KLINE WINDOW AGGREGATOR, PORTFOLIO FLAVOR.
000370      *     ROLLS THE PORTFOLIO MINUTE KLINES WRITTEN BY PFMINKLN
000380      *     UP
000390      *     INTO A WIDER REPORTING INTERVAL.  INPUT IS ALREADY IN
000400      *     ASCENDING OPEN-TIME ORDER - NO SORT STEP IS NEEDED HERE.      
000410      *****************************************************************   
000420       ENVIRONMENT DIVISION.
000430      *-----------------------------------------------------------------* 
000440       CONFIGURATION SECTION.
000450      *-----------------------------------------------------------------* 
000460       SOURCE-COMPUTER. IBM-3081.
000470       OBJECT-COMPUTER. IBM-3081.
000480       SPECIAL-NAMES.
000490           UPSI-0 ON STATUS IS DIAGNOSTIC-TRACE-ON
000500                  OFF STATUS IS DIAGNOSTIC-TRACE-OFF.
000510      *-----------------------------------------------------------------* 
000520       INPUT-OUTPUT SECTION.
000530      *-----------------------------------------------------------------* 
000540       FILE-CONTROL.
000550           SELECT PORTFOLIO-KLINE-IN ASSIGN TO PFKLIN
000560               ORGANIZATION IS SEQUENTIAL
000570               FILE STATUS IS PFI-FILE-STATUS.
000580      *
000590           SELECT PORTFOLIO-KLINE-OUT ASSIGN TO PFKLOUT
000600               ORGANIZATION IS SEQUENTIAL
000610               FILE STATUS IS PFO-FILE-STATUS.
000620      *****************************************************************   
000630       DATA DIVISION.
000640       FILE SECTION.
000650      *-----------------------------------------------------------------* 
000660       FD  PORTFOLIO-KLINE-IN
000670           DATA RECORD IS PFI-KLINE-RECORD.
000680       01  PFI-KLINE-RECORD.
000690           05 PFI-SYMBOL                       PIC X(20).
000700           05 PFI-OPEN-TIME                    PIC 9(15).
000710           05 PFI-CLOSE-TIME                   PIC 9(15).
000720           05 PFI-OPEN-PRICE                   PIC S9(13)V9(8).
000730           05 PFI-CLOSE-PRICE                  PIC S9(13)V9(8).
000740           05 PFI-HIGH-PRICE                   PIC S9(13)V9(8).
000750           05 PFI-LOW-PRICE                    PIC S9(13)V9(8).
000760           05 PFI-VOLUME                       PIC S9(13)V9(8).
000770           05 PFI-NUMBER-OF-TRADES             PIC 9(09).
000780           05 FILLER                           PIC X(07).
000790      *-----------------------------------------------------------------* 
000800       FD  PORTFOLIO-KLINE-OUT
000810           DATA RECORD IS PFO-KLINE-RECORD.
000820       01  PFO-KLINE-RECORD.
000830           05 PFO-SYMBOL                       PIC X(20).
000840           05 PFO-OPEN-TIME                    PIC 9(15).
000850           05 PFO-CLOSE-TIME                   PIC 9(15).
000860           05 PFO-OPEN-PRICE                   PIC S9(13)V9(8).
000870           05 PFO-CLOSE-PRICE                  PIC S9(13)V9(8).
000880           05 PFO-HIGH-PRICE                   PIC S9(13)V9(8).
000890           05 PFO-LOW-PRICE                    PIC S9(13)V9(8).
000900           05 PFO-VOLUME                       PIC S9(13)V9(8).
000910           05 PFO-NUMBER-OF-TRADES             PIC 9(09).
000920           05 FILLER                           PIC X(07).
000930      *-----------------------------------------------------------------* 
000940       WORKING-STORAGE SECTION.
000950      *-----------------------------------------------------------------* 
000960       01  WS-SWITCHES-MISC-FIELDS.
000970           05  PFI-FILE-STATUS             PIC X(02).
000980               88  PFI-FILE-OK                       VALUE '00'.
000990               88  PFI-FILE-EOF                      VALUE '10'.
001000           05  PFO-FILE-STATUS             PIC X(02).
001010               88  PFO-FILE-OK                       VALUE '00'.
001020           05  WS-WINDOW-OPEN-SW           PIC X(01) VALUE 'N'.
001030               88  WS-WINDOW-OPEN                    VALUE 'Y'.
001040           05  FILLER                      PIC X(05).
001050      *-----------------------------------------------------------------* 
001060       01  WS-INTERVAL-CODES.
001070           05  WS-BASE-INTERVAL-CODE       PIC X(03) VALUE '1m '.
001080           05  WS-TARGET-INTERVAL-CODE     PIC X(03) VALUE SPACE.
001090           05  FILLER                      PIC X(02).
001100      *-----------------------------------------------------------------*
001110       01  WS-INTERVAL-PARAMETERS.
001120           05  WS-BASE-INTERVAL-MS         PIC 9(11) USAGE COMP
001130                                            VALUE 60000.
001140           05  WS-TARGET-INTERVAL-MS       PIC 9(11) USAGE COMP
001150                                            VALUE 0.
001160       01  WS-INTERVAL-PARMS-ALT REDEFINES WS-INTERVAL-PARAMETERS.
001170           05  WS-INTERVAL-ENTRY OCCURS 2 TIMES PIC 9(11) COMP.
001180      *-----------------------------------------------------------------*
001190           COPY INTRVTBL.
001200      *-----------------------------------------------------------------*
001210       77  WS-INTERVAL-SUB                  PIC S9(03) USAGE COMP
001220                                            VALUE 0.
001230       77  WS-WINDOW-SIZE                  PIC S9(07) USAGE COMP
001240                                            VALUE 0.
001250       77  WS-ROWS-IN-WINDOW                PIC S9(07) USAGE COMP
001260                                            VALUE 0.
001270      *-----------------------------------------------------------------* 
001280       01  WS-WINDOW-ACCUM-FIELDS.
001290           05  WS-WIN-OPEN-PRICE            PIC S9(13)V9(8).
001300           05  WS-WIN-CLOSE-PRICE           PIC S9(13)V9(8).
001310           05  WS-WIN-HIGH-PRICE            PIC S9(13)V9(8).
001320           05  WS-WIN-LOW-PRICE             PIC S9(13)V9(8).
001330           05  FILLER                       PIC X(06).
001340       01  WS-WINDOW-ACCUM-ALT REDEFINES WS-WINDOW-ACCUM-FIELDS.
001350           05  WS-WIN-ACCUM-ENTRY OCCURS 4 TIMES PIC S9(13)V9(8).
001360           05  FILLER                       PIC X(06).
001370      *-----------------------------------------------------------------* 
001380       01  WS-WINDOW-SUM-FIELDS.
001390           05  WS-WIN-OPEN-TIME             PIC 9(15).
001400           05  WS-WIN-CLOSE-TIME            PIC 9(15).
001410           05  WS-WIN-VOLUME                PIC S9(13)V9(8).
001420           05  WS-WIN-NUMBER-OF-TRADES      PIC 9(09).
001430           05  FILLER                       PIC X(08).
001440      *-----------------------------------------------------------------* 
001450       01  WS-WIN-OPEN-TIME-SPLIT REDEFINES WS-WIN-OPEN-TIME.
001460           05  FILLER.
001470               10  WS-WIN-OPEN-SECONDS      PIC 9(12).
001480               10  WS-WIN-OPEN-MILLIS       PIC 9(03).
001490      *****************************************************************   
001500       PROCEDURE DIVISION.
001510      *-----------------------------------------------------------------*
001520       0000-MAIN-PROCESSING.
001530      *-----------------------------------------------------------------*
001540           PERFORM 1000-OPEN-FILES.
001550           PERFORM 1100-VALIDATE-INTERVAL-PARMS
001560               THRU 1140-TEST-WINDOW-SIZE-EXIT.
001570           PERFORM 2000-PROCESS-PORTFOLIO-KLINES.
001580           PERFORM 2400-CLOSE-FINAL-WINDOW.
001590           PERFORM 5000-CLOSE-FILES.
001600           GOBACK.
001610      *-----------------------------------------------------------------*
001620       1000-OPEN-FILES.
001630      *-----------------------------------------------------------------*
001640           OPEN INPUT  PORTFOLIO-KLINE-IN.
001650           OPEN OUTPUT PORTFOLIO-KLINE-OUT.
001660           IF NOT PFI-FILE-OK
001670               DISPLAY 'PFAGGKLN - PFKLIN OPEN ERROR: ',
001680                   PFI-FILE-STATUS.
001690           DISPLAY 'PFAGGKLN - ENTER BASE INTERVAL CODE:'.
001700           ACCEPT WS-BASE-INTERVAL-CODE.
001710           DISPLAY 'PFAGGKLN - ENTER TARGET INTERVAL CODE:'.
001720           ACCEPT WS-TARGET-INTERVAL-CODE.
001730           IF DIAGNOSTIC-TRACE-ON
001740               PERFORM 1090-TRACE-INTERVAL-PARM
001750                   VARYING WS-INTERVAL-SUB FROM 1 BY 1
001760                   UNTIL WS-INTERVAL-SUB > 2.
001770      *-----------------------------------------------------------------*
001780       1090-TRACE-INTERVAL-PARM.
001790      *-----------------------------------------------------------------*
001800           DISPLAY 'PFAGGKLN - INTERVAL PARM ', WS-INTERVAL-SUB,
001810               ' = ', WS-INTERVAL-ENTRY (WS-INTERVAL-SUB).
001820      *-----------------------------------------------------------------*
001830      *    REQ 361 - OPEN/VALIDATE NOW ONE PERFORM ... THRU RANGE OUT
001840      *    OF 0000-MAIN-PROCESSING, NOT A STRING OF SINGLE-PARAGRAPH
001850      *    PERFORMS - BRINGS THIS CLUSTER IN LINE WITH SHOP STANDARD.
001860      *-----------------------------------------------------------------*
001870       1100-VALIDATE-INTERVAL-PARMS.
001880      *-----------------------------------------------------------------*
001890      *    REQ 350 - BASE/TARGET INTERVAL NOW TAKEN AS A CODE, NOT
001900      *    A RAW MILLISECOND COUNT - LOOKS UP INTRVTBL, SAME AS
001910      *    SYMAGGKL DOES FOR THE SINGLE-SYMBOL FLAVOR.
001920      *-----------------------------------------------------------------*
001930       1120-LOOKUP-BASE-INTERVAL.
001940      *-----------------------------------------------------------------*
001950           SET INTERVAL-INDEX                 TO 1.
001960           SEARCH INTERVAL-LOOKUP-ENTRY
001970               AT END GO TO 9900-FATAL-BAD-INTERVAL
001980               WHEN INTL-CODE (INTERVAL-INDEX) = WS-BASE-INTERVAL-CODE
001990                   MOVE INTL-MILLISECONDS (INTERVAL-INDEX)
002000                                        TO WS-BASE-INTERVAL-MS.
002010      *-----------------------------------------------------------------*
002020       1130-LOOKUP-TARGET-INTERVAL.
002030      *-----------------------------------------------------------------*
002040           SET INTERVAL-INDEX                 TO 1.
002050           SEARCH INTERVAL-LOOKUP-ENTRY
002060               AT END GO TO 9900-FATAL-BAD-INTERVAL
002070               WHEN INTL-CODE (INTERVAL-INDEX) = WS-TARGET-INTERVAL-CODE
002080                   MOVE INTL-MILLISECONDS (INTERVAL-INDEX)
002090                                        TO WS-TARGET-INTERVAL-MS.
002100      *-----------------------------------------------------------------*
002110      *    REQ 240 - TARGET INTERVAL SMALLER THAN BASE IS A FATAL
002120      *    CONFIGURATION ERROR, NOT A SILENT NO-OP.
002130      *-----------------------------------------------------------------*
002140       1140-TEST-WINDOW-SIZE.
002150      *-----------------------------------------------------------------*
002160           IF WS-TARGET-INTERVAL-MS < WS-BASE-INTERVAL-MS
002170               GO TO 9900-FATAL-BAD-INTERVAL.
002180           DIVIDE WS-TARGET-INTERVAL-MS BY WS-BASE-INTERVAL-MS
002190               GIVING WS-WINDOW-SIZE.
002200           IF WS-WINDOW-SIZE < 1
002210               MOVE 1                      TO WS-WINDOW-SIZE.
002220      *-----------------------------------------------------------------*
002230       1140-TEST-WINDOW-SIZE-EXIT.
002240      *-----------------------------------------------------------------*
002250           EXIT.
002260      *-----------------------------------------------------------------*
002270       2000-PROCESS-PORTFOLIO-KLINES.
002280      *-----------------------------------------------------------------* 
002290           PERFORM 8100-READ-PORTFOLIO-KLINE-IN.
002300           PERFORM 2200-PROCESS-ONE-ROW
002310               UNTIL PFI-FILE-EOF.
002320      *-----------------------------------------------------------------* 
002330       2200-PROCESS-ONE-ROW.
002340      *-----------------------------------------------------------------* 
002350           IF WS-WINDOW-SIZE = 1
002360               PERFORM 2500-COPY-ROW-UNCHANGED
002370           ELSE
002380               IF NOT WS-WINDOW-OPEN
002390                   PERFORM 2100-START-WINDOW
002400               ELSE
002410                   PERFORM 2200-ACCUMULATE-WINDOW
002420               END-IF
002430               ADD 1                       TO WS-ROWS-IN-WINDOW
002440               IF WS-ROWS-IN-WINDOW >= WS-WINDOW-SIZE
002450                   PERFORM 2300-WRITE-WINDOW-KLINE.
002460           PERFORM 8100-READ-PORTFOLIO-KLINE-IN.
002470      *-----------------------------------------------------------------* 
002480       2100-START-WINDOW.
002490      *-----------------------------------------------------------------* 
002500      *    FIRST ROW OF A NEW WINDOW - ITS OPEN BECOMES THE WINDOW'S      
002510      *    OPEN (REQ 75), AND ITS HIGH/LOW SEED THE RUNNING MAX/MIN.      
002520      *-----------------------------------------------------------------* 
002530           MOVE ZERO                       TO WS-WINDOW-ACCUM-FIELDS.
002540           SET WS-WINDOW-OPEN              TO TRUE.
002550           MOVE PFI-OPEN-TIME              TO WS-WIN-OPEN-TIME.
002560           MOVE PFI-OPEN-PRICE             TO WS-WIN-OPEN-PRICE.
002570           MOVE PFI-CLOSE-PRICE            TO WS-WIN-CLOSE-PRICE.
002580           MOVE PFI-HIGH-PRICE             TO WS-WIN-HIGH-PRICE.
002590           MOVE PFI-LOW-PRICE              TO WS-WIN-LOW-PRICE.
002600           MOVE PFI-VOLUME                 TO WS-WIN-VOLUME.
002610           MOVE PFI-NUMBER-OF-TRADES       TO WS-WIN-NUMBER-OF-TRADES.
002620           IF DIAGNOSTIC-TRACE-ON
002630               DISPLAY 'PFAGGKLN - WINDOW START SECS ',
002640                   WS-WIN-OPEN-SECONDS.
002650      *-----------------------------------------------------------------* 
002660       2200-ACCUMULATE-WINDOW.
002670      *-----------------------------------------------------------------*
002680      *    REQ 362 - CLOSE-TIME IS NOT CARRIED FROM THE LATEST ROW ANY
002690      *    MORE - A GAP IN THE MINUTE SERIES OR A SHORT FINAL WINDOW
002700      *    LEFT THE LAST ROW'S CLOSE SHORT OF THE NOMINAL WINDOW WIDTH.
002710      *    IT IS NOW COMPUTED OFF THE OPEN IN 2300 (REQ 161 STILL
002720      *    GOVERNS HIGH/LOW/VOLUME/TRADES ACCUMULATION BELOW).
002730      *-----------------------------------------------------------------*
002740           MOVE PFI-CLOSE-PRICE            TO WS-WIN-CLOSE-PRICE.
002750           IF PFI-HIGH-PRICE > WS-WIN-HIGH-PRICE
002760               MOVE PFI-HIGH-PRICE         TO WS-WIN-HIGH-PRICE.
002770           IF PFI-LOW-PRICE < WS-WIN-LOW-PRICE
002780               MOVE PFI-LOW-PRICE          TO WS-WIN-LOW-PRICE.
002790           ADD PFI-VOLUME                  TO WS-WIN-VOLUME.
002800           ADD PFI-NUMBER-OF-TRADES        TO WS-WIN-NUMBER-OF-TRADES.
002810      *-----------------------------------------------------------------* 
002820       2300-WRITE-WINDOW-KLINE.
002830      *-----------------------------------------------------------------*
002840      *    REQ 362 - CLOSE-TIME IS THE NOMINAL WINDOW WIDTH OFF THE
002850      *    OPEN, NOT THE LAST ROW READ, SO A SHORT FINAL WINDOW (REQ
002860      *    351) OR A GAP IN THE UNDERLYING MINUTE SERIES DOES NOT
002870      *    UNDERSTATE THE WINDOW'S CLOSE-TIME.
002880      *-----------------------------------------------------------------*
002890           MOVE 'Portfolio'                TO PFO-SYMBOL.
002900           COMPUTE WS-WIN-CLOSE-TIME =
002910               WS-WIN-OPEN-TIME + WS-TARGET-INTERVAL-MS - 1.
002920           MOVE WS-WIN-OPEN-TIME           TO PFO-OPEN-TIME.
002930           MOVE WS-WIN-CLOSE-TIME          TO PFO-CLOSE-TIME.
002940           MOVE WS-WIN-OPEN-PRICE          TO PFO-OPEN-PRICE.
002950           MOVE WS-WIN-CLOSE-PRICE         TO PFO-CLOSE-PRICE.
002960           MOVE WS-WIN-HIGH-PRICE          TO PFO-HIGH-PRICE.
002970           MOVE WS-WIN-LOW-PRICE           TO PFO-LOW-PRICE.
002980           MOVE WS-WIN-VOLUME              TO PFO-VOLUME.
002990           MOVE WS-WIN-NUMBER-OF-TRADES    TO PFO-NUMBER-OF-TRADES.
003000           WRITE PFO-KLINE-RECORD.
003010           SET WS-WINDOW-OPEN-SW           TO 'N'.
003020           MOVE ZERO                       TO WS-ROWS-IN-WINDOW.
003030      *-----------------------------------------------------------------* 
003040       2400-CLOSE-FINAL-WINDOW.
003050      *-----------------------------------------------------------------* 
003060      *    REQ 351 - A SHORT FINAL WINDOW AT END OF FILE IS WRITTEN       
003070      *    AS-IS, NOT DISCARDED.
003080      *-----------------------------------------------------------------* 
003090           IF WS-WINDOW-SIZE NOT = 1
003100               IF WS-WINDOW-OPEN AND WS-ROWS-IN-WINDOW > 0
003110                   PERFORM 2300-WRITE-WINDOW-KLINE.
003120      *-----------------------------------------------------------------* 
003130       2500-COPY-ROW-UNCHANGED.
003140      *-----------------------------------------------------------------* 
003150      *    REQ 340 - WINDOW SIZE 1 IS AN IDENTITY PASS-THROUGH, NO
003160      *    RECOMPUTATION OF OPEN/HIGH/LOW/CLOSE/VOLUME.
003170      *-----------------------------------------------------------------* 
003180           MOVE PFI-KLINE-RECORD           TO PFO-KLINE-RECORD.
003190           WRITE PFO-KLINE-RECORD.
003200      *-----------------------------------------------------------------* 
003210       5000-CLOSE-FILES.
003220      *-----------------------------------------------------------------* 
003230           CLOSE PORTFOLIO-KLINE-IN, PORTFOLIO-KLINE-OUT.
003240      *-----------------------------------------------------------------* 
003250       8100-READ-PORTFOLIO-KLINE-IN.
003260      *-----------------------------------------------------------------* 
003270           READ PORTFOLIO-KLINE-IN
003280               AT END MOVE '10'            TO PFI-FILE-STATUS.
003290      *-----------------------------------------------------------------* 
003300       9900-FATAL-BAD-INTERVAL.
003310      *-----------------------------------------------------------------* 
003320           DISPLAY 'PFAGGKLN - FATAL - TARGET INTERVAL TOO SMALL',
003330               ' BASE INTERVAL - ', WS-TARGET-INTERVAL-MS,
003340               ' VS ', WS-BASE-INTERVAL-MS.
003350           MOVE 16                         TO RETURN-CODE.
003360           PERFORM 5000-CLOSE-FILES.
003370           GOBACK.
003380
003390
