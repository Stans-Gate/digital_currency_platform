000100      *---------------------------------------------------------------*
000110      *    KLINE RECORD - ONE OHLCV CANDLE FOR A SYMBOL, OR FOR THE
000120      *    SYNTHETIC "Portfolio" ROW BUILT BY PFMINKLN.  171 BYTES.
000130      *    SHARED BY PFHOLD, PFMINKLN, PFAGGKLN AND SYMAGGKL.
000140      *---------------------------------------------------------------*
000150       01  KLINE-RECORD.
000160           05 KLN-SYMBOL                       PIC X(20).
000170           05 KLN-OPEN-TIME                    PIC 9(15).
000180           05 KLN-CLOSE-TIME                   PIC 9(15).
000190           05 KLN-OPEN-PRICE                   PIC S9(13)V9(8).
000200           05 KLN-CLOSE-PRICE                  PIC S9(13)V9(8).
000210           05 KLN-HIGH-PRICE                   PIC S9(13)V9(8).
000220           05 KLN-LOW-PRICE                    PIC S9(13)V9(8).
000230           05 KLN-VOLUME                       PIC S9(13)V9(8).
000240           05 KLN-NUMBER-OF-TRADES             PIC 9(09).
000250           05 FILLER                           PIC X(07).
