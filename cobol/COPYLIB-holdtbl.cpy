000100      *---------------------------------------------------------------*
000110      *    IN-MEMORY HOLDINGS TABLE - ONE ENTRY PER SYMBOL, KEYED BY
000120      *    SYMBOL AND LOCATED BY SEARCH.  BUILT BY PFHOLD (LAST WRITE
000130      *    FOR A REPEATED SYMBOL WINS), RELOADED UNCHANGED BY
000140      *    PFMINKLN.  A COUNT FIELD, AN OCCURS DEPENDING ON, AND AN
000150      *    INDEX-WORK FIELD FOR CALLERS THAT NEED ONE.
000160      *---------------------------------------------------------------*
000170       77  HOLDINGS-TABLE-SIZE                 PIC S9(03) USAGE COMP
000180                                                VALUE 0.
000190       77  HOLDINGS-TABLE-INDEX                PIC S9(03) USAGE COMP
000200                                                VALUE 0.
000210       01  HOLDINGS-TABLE.
000220           05 TBL-COIN-HOLDING OCCURS 1 TO 200 TIMES
000230                   DEPENDING ON HOLDINGS-TABLE-SIZE
000240                   INDEXED BY HOLDINGS-INDEX.
000250              10 TBL-HLD-SYMBOL                PIC X(20).
000260              10 TBL-HLD-COINS                 PIC S9(13)V9(8).
