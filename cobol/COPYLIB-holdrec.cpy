000100      *---------------------------------------------------------------*
000110      *    COIN-HOLDING RECORD - ONE ROW PER POSITION AFTER HOLDINGS
000120      *    CALCULATION.  50 BYTES.  WRITTEN BY PFHOLD TO THE HOLDWK
000130      *    WORK FILE AND RELOADED BY PFMINKLN - THE HAND-OFF OF COIN
000140      *    QUANTITIES BETWEEN THE TWO JOB STEPS.
000150      *---------------------------------------------------------------*
000160       01  COIN-HOLDING-RECORD.
000170           05 HLD-SYMBOL                       PIC X(20).
000180           05 HLD-COINS                        PIC S9(13)V9(8).
000190           05 FILLER                           PIC X(09).
