000100      *---------------------------------------------------------------*
000110      *    INTERVAL LOOKUP TABLE - FIXED CODE-TO-MILLISECOND TABLE.
000120      *    LOADED BY VALUE CLAUSE, THEN REDEFINED AS AN OCCURS TABLE
000130      *    SO IT CAN BE SEARCHED - SAME TRICK THIS SHOP USES ELSEWHERE
000140      *    FOR LOADING A FIXED CODE TABLE WITHOUT A SEPARATE PARM
000150      *    FILE.  1M IS FIXED AT 30 CALENDAR DAYS, NOT A TRUE
000160      *    CALENDAR MONTH - PER THE REQUESTOR, CLOSE ENOUGH.
000170      *---------------------------------------------------------------*
000180       01  INTERVAL-LOOKUP-VALUES.
000190           05 FILLER          PIC X(03)         VALUE '1s '.
000200           05 FILLER          PIC 9(11) COMP    VALUE 1000.
000210           05 FILLER          PIC X(03)         VALUE '1m '.
000220           05 FILLER          PIC 9(11) COMP    VALUE 60000.
000230           05 FILLER          PIC X(03)         VALUE '3m '.
000240           05 FILLER          PIC 9(11) COMP    VALUE 180000.
000250           05 FILLER          PIC X(03)         VALUE '5m '.
000260           05 FILLER          PIC 9(11) COMP    VALUE 300000.
000270           05 FILLER          PIC X(03)         VALUE '15m'.
000280           05 FILLER          PIC 9(11) COMP    VALUE 900000.
000290           05 FILLER          PIC X(03)         VALUE '30m'.
000300           05 FILLER          PIC 9(11) COMP    VALUE 1800000.
000310           05 FILLER          PIC X(03)         VALUE '1h '.
000320           05 FILLER          PIC 9(11) COMP    VALUE 3600000.
000330           05 FILLER          PIC X(03)         VALUE '2h '.
000340           05 FILLER          PIC 9(11) COMP    VALUE 7200000.
000350           05 FILLER          PIC X(03)         VALUE '4h '.
000360           05 FILLER          PIC 9(11) COMP    VALUE 14400000.
000370           05 FILLER          PIC X(03)         VALUE '6h '.
000380           05 FILLER          PIC 9(11) COMP    VALUE 21600000.
000390           05 FILLER          PIC X(03)         VALUE '8h '.
000400           05 FILLER          PIC 9(11) COMP    VALUE 28800000.
000410           05 FILLER          PIC X(03)         VALUE '12h'.
000420           05 FILLER          PIC 9(11) COMP    VALUE 43200000.
000430           05 FILLER          PIC X(03)         VALUE '1d '.
000440           05 FILLER          PIC 9(11) COMP    VALUE 86400000.
000450           05 FILLER          PIC X(03)         VALUE '3d '.
000460           05 FILLER          PIC 9(11) COMP    VALUE 259200000.
000470           05 FILLER          PIC X(03)         VALUE '1w '.
000480           05 FILLER          PIC 9(11) COMP    VALUE 604800000.
000490           05 FILLER          PIC X(03)         VALUE '1M '.
000500           05 FILLER          PIC 9(11) COMP    VALUE 2592000000.
000510      *---------------------------------------------------------------*
000520       01  INTERVAL-LOOKUP-TABLE REDEFINES INTERVAL-LOOKUP-VALUES.
000530           05 INTERVAL-LOOKUP-ENTRY OCCURS 16 TIMES
000540                   INDEXED BY INTERVAL-INDEX.
000550              10 INTL-CODE                     PIC X(03).
000560              10 INTL-MILLISECONDS             PIC 9(11) COMP.
