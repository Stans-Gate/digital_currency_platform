000100      *****************************************************************   
000110      * PROGRAM NAME:    TRNGPART
000120      * ORIGINAL AUTHOR: R SALAZAR
000130      *
000140      * MAINTENANCE LOG
000150      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160      * --------- ------------  ----------------------------------
000170      * 09/09/88 R SALAZAR CREATED - CALLED TIME RANGE SPLITTER   REQ0077 
000180      * 08/22/95 L FENWICK RESTRUCTURED TO NUMBERED PARAGRAPHS    REQ0231 
000190      * 10/03/98 L FENWICK Y2K REVIEW - TIMESTAMPS ARE EPOCH MS   Y2K     
000200      * 04/19/99 L FENWICK Y2K REGRESSION SIGNOFF COMPLETE        Y2K     
000210      * 09/20/03 D MERCER  ADDED LK-LIMIT PARM TO CAP RANGES      REQ0346 
000220      * 05/14/04 D MERCER  RANGE TABLE SIZE RAISED 500 TO 1500    REQ0351 
000230      * 11/14/05 D MERCER  LIMIT SCALES SPAN WIDTH, NOT COUNT     REQ0360 
000240      *****************************************************************   
000250       IDENTIFICATION DIVISION.
000260       PROGRAM-ID. TRNGPART.
000270       AUTHOR. R SALAZAR.
000280       INSTALLATION. COBOL DEVELOPMENT CENTER.
000290       DATE-WRITTEN. 09/09/88.
000300       DATE-COMPILED.
000310       SECURITY. NON-CONFIDENTIAL.
000320      *****************************************************************   
000330      *     TRNGPART - TIME RANGE PARTITIONER.  A CALLED SUBROUTINE,      
000340      *     NO FILES OF ITS OWN.  GIVEN A START TIME, END TIME AND
000350      *     AN
000360      *     INTERVAL IN MILLISECONDS, RETURNS THE LIST OF [BEGIN,END)     
000370      *     SUB-RANGES COVERING THE SPAN, ONE PER REQUESTED FETCH
000380      *     CALL
000390      *     A DOWNSTREAM STEP WILL MAKE AGAINST A PRICE PROVIDER.
000400      *****************************************************************   
000410       ENVIRONMENT DIVISION.
000420      *-----------------------------------------------------------------* 
000430       CONFIGURATION SECTION.
000440      *-----------------------------------------------------------------* 
000450       SOURCE-COMPUTER. IBM-3081.
000460       OBJECT-COMPUTER. IBM-3081.
000470       SPECIAL-NAMES.
000480           UPSI-0 ON STATUS IS DIAGNOSTIC-TRACE-ON
000490                  OFF STATUS IS DIAGNOSTIC-TRACE-OFF.
000500      *****************************************************************   
000510       DATA DIVISION.
000520       WORKING-STORAGE SECTION.
000530      *-----------------------------------------------------------------* 
000540       01  WS-SWITCHES-MISC-FIELDS.
000550           05  WS-SPAN-DONE-SW             PIC X(01) VALUE 'N'.
000560               88  WS-SPAN-DONE                      VALUE 'Y'.
000570           05  FILLER                      PIC X(07).
000580      *-----------------------------------------------------------------* 
000590       01  WS-NEXT-RANGE-BEGIN              PIC 9(15) VALUE 0.
000600       01  WS-NEXT-RANGE-BEGIN-SPLIT
000610               REDEFINES WS-NEXT-RANGE-BEGIN.
000620           05  WS-NEXT-BEGIN-SECONDS        PIC 9(12).
000630           05  WS-NEXT-BEGIN-MILLIS         PIC 9(03).
000640      *-----------------------------------------------------------------* 
000650       01  WS-CANDIDATE-RANGE-END           PIC 9(15) VALUE 0.
000660       01  WS-CANDIDATE-RANGE-END-SPLIT
000670               REDEFINES WS-CANDIDATE-RANGE-END.
000680           05  WS-CANDIDATE-END-SECONDS     PIC 9(12).
000690           05  WS-CANDIDATE-END-MILLIS      PIC 9(03).
000700      *-----------------------------------------------------------------* 
000710       01  WS-MAX-SPAN-FIELDS.
000720           05  WS-MAX-SPAN                 PIC 9(15) USAGE COMP
000730                                             VALUE 0.
000740           05  FILLER                       PIC X(04).
000750       01  WS-MAX-SPAN-ALT REDEFINES WS-MAX-SPAN-FIELDS.
000760           05  WS-MAX-SPAN-ENTRY OCCURS 1 TIMES
000770                   PIC 9(15) COMP.
000780           05  FILLER                       PIC X(04).
000790      *-----------------------------------------------------------------* 
000800       LINKAGE SECTION.
000810      *-----------------------------------------------------------------* 
000820       77  LK-START-TIME                    PIC 9(15).
000830       77  LK-END-TIME                      PIC 9(15).
000840       77  LK-INTERVAL-MS                   PIC 9(11) USAGE COMP.
000850       77  LK-LIMIT                         PIC S9(07) USAGE COMP.
000860       77  LK-RANGE-TABLE-SIZE              PIC S9(07) USAGE COMP.
000870       01  LK-RANGE-TABLE.
000880           05  LK-RANGE-ENTRY OCCURS 1 TO 1500 TIMES
000890                   DEPENDING ON LK-RANGE-TABLE-SIZE
000900                   INDEXED BY LK-RANGE-INDEX.
000910               10  LK-RANGE-BEGIN-TIME           PIC 9(15).
000920               10  LK-RANGE-END-TIME             PIC 9(15).
000930      *****************************************************************   
000940       PROCEDURE DIVISION USING LK-START-TIME, LK-END-TIME,
000950           LK-INTERVAL-MS, LK-LIMIT, LK-RANGE-TABLE-SIZE,
000960           LK-RANGE-TABLE.
000970      *-----------------------------------------------------------------* 
000980       0000-MAIN-ROUTINE.
000990      *-----------------------------------------------------------------* 
001000           PERFORM 1000-INITIALIZATION.
001010           PERFORM 2000-BUILD-RANGE-LIST THRU 2100-TEST-SPAN-COMPLETE-EXIT
001020               UNTIL WS-SPAN-DONE.
001030           GOBACK.
001040      *-----------------------------------------------------------------* 
001050       1000-INITIALIZATION.
001060      *-----------------------------------------------------------------* 
001070           MOVE ZERO                       TO LK-RANGE-TABLE-SIZE.
001080           MOVE 'N'                        TO WS-SPAN-DONE-SW.
001090           MOVE LK-START-TIME              TO WS-NEXT-RANGE-BEGIN.
001100           COMPUTE WS-MAX-SPAN = LK-LIMIT * LK-INTERVAL-MS.
001110           IF LK-START-TIME >= LK-END-TIME
001120               SET WS-SPAN-DONE            TO TRUE.
001130           IF DIAGNOSTIC-TRACE-ON
001140               DISPLAY 'TRNGPART - START SECS ',
001150                   WS-NEXT-BEGIN-SECONDS.
001160      *-----------------------------------------------------------------* 
001170       2000-BUILD-RANGE-LIST.
001180      *-----------------------------------------------------------------* 
001190           COMPUTE WS-CANDIDATE-RANGE-END =
001200               WS-NEXT-RANGE-BEGIN + WS-MAX-SPAN.
001210           IF WS-CANDIDATE-RANGE-END > LK-END-TIME
001220               MOVE LK-END-TIME            TO WS-CANDIDATE-RANGE-END.
001230           ADD 1                           TO LK-RANGE-TABLE-SIZE.
001240           MOVE WS-NEXT-RANGE-BEGIN TO
001250               LK-RANGE-BEGIN-TIME (LK-RANGE-TABLE-SIZE).
001260           MOVE WS-CANDIDATE-RANGE-END TO
001270               LK-RANGE-END-TIME (LK-RANGE-TABLE-SIZE).
001280           MOVE WS-CANDIDATE-RANGE-END     TO WS-NEXT-RANGE-BEGIN.
001290      *-----------------------------------------------------------------*
001300       2100-TEST-SPAN-COMPLETE.
001310      *-----------------------------------------------------------------*
001320      *    REQ 360 - MAX SPAN WIDTH IS NOW LK-LIMIT INTERVALS, COMPUTED
001330      *    ONCE AS WS-MAX-SPAN. NO SEPARATE RANGE-COUNT CAP IS APPLIED -
001340      *    THE LOOP RUNS UNTIL THE SPAN ITSELF IS EXHAUSTED.
001350      *-----------------------------------------------------------------*
001360           IF WS-NEXT-RANGE-BEGIN >= LK-END-TIME
001370               SET WS-SPAN-DONE            TO TRUE.
001380      *-----------------------------------------------------------------*
001390       2100-TEST-SPAN-COMPLETE-EXIT.
001400      *-----------------------------------------------------------------*
001410           EXIT.
001420
001430
