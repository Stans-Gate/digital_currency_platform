000100      *****************************************************************   
000110      * PROGRAM NAME:    PFHOLD
000120      * ORIGINAL AUTHOR: R SALAZAR
000130      *
000140      * MAINTENANCE LOG
000150      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160      * --------- ------------  ----------------------------------
000170      * 03/14/88 R SALAZAR CREATED - PORTFOLIO HOLDINGS CALCULATORREQ0073 
000180      * 09/02/89 R SALAZAR ADDED FALLBACK PRICE WINDOW LOOKUP     REQ0118 
000190      * 11/30/90 T OKAFOR  FIXED COIN QTY ROUNDING, WAS TRUNCATINGREQ0151 
000200      * 06/18/92 T OKAFOR  HOLDWK RECORD LENGTH CHANGED 40/50     REQ0179 
000210      * 01/05/94 T OKAFOR  ADDED 88-LEVELS FOR FILE STATUS CHECKS REQ0204 
000220      * 08/22/95 L FENWICK RESTRUCTURED TO NUMBERED PARAGRAPHS    REQ0231 
000230      * 02/10/97 L FENWICK SEARCH REPLACES LINEAR SCAN OF POSN TBLREQ0266 
000240      * 10/03/98 L FENWICK Y2K REVIEW - TIMESTAMPS ARE EPOCH MS   Y2K     
000250      * 04/19/99 L FENWICK Y2K REGRESSION SIGNOFF COMPLETE        Y2K     
000260      * 07/07/01 D MERCER  NO-PRICE COND NOW ABENDS, NOT SILENT   REQ0318 
000270      * 05/14/04 D MERCER  POSN WORK TABLE SIZE RAISED 100 TO 200 REQ0351 
000280      *****************************************************************   
000290       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. PFHOLD.
000310       AUTHOR. R SALAZAR.
000320       INSTALLATION. COBOL DEVELOPMENT CENTER.
000330       DATE-WRITTEN. 03/14/88.
000340       DATE-COMPILED.
000350       SECURITY. NON-CONFIDENTIAL.
000360      *****************************************************************   
000370      *     PFHOLD - PORTFOLIO HOLDINGS CALCULATOR.  CONVERTS EACH
000380      *     POSITION'S DOLLAR WEIGHT INTO A COIN QUANTITY, PRICED
000390      *     AT
000400      *     (OR NEAR) THE RUN'S START TIME.  UNLOADS THE RESULT TO
000410      *     HOLDWK FOR PFMINKLN TO PICK UP IN THE NEXT STEP.
000420      *****************************************************************   
000430       ENVIRONMENT DIVISION.
000440      *-----------------------------------------------------------------* 
000450       CONFIGURATION SECTION.
000460      *-----------------------------------------------------------------* 
000470       SOURCE-COMPUTER. IBM-3081.
000480       OBJECT-COMPUTER. IBM-3081.
000490       SPECIAL-NAMES.
000500           UPSI-0 ON STATUS IS DIAGNOSTIC-TRACE-ON
000510                  OFF STATUS IS DIAGNOSTIC-TRACE-OFF.
000520      *-----------------------------------------------------------------* 
000530       INPUT-OUTPUT SECTION.
000540      *-----------------------------------------------------------------* 
000550       FILE-CONTROL.
000560           SELECT POSITION-FILE ASSIGN TO POSNFILE
000570               ORGANIZATION IS SEQUENTIAL
000580               FILE STATUS IS POSN-FILE-STATUS.
000590      *
000600           SELECT SYMBOL-KLINE-FILE ASSIGN TO KLNFILE
000610               ORGANIZATION IS SEQUENTIAL
000620               FILE STATUS IS KLN-FILE-STATUS.
000630      *
000640           SELECT HOLDINGS-WORK-FILE ASSIGN TO HOLDWK
000650               ORGANIZATION IS SEQUENTIAL
000660               FILE STATUS IS HLD-FILE-STATUS.
000670      *****************************************************************   
000680       DATA DIVISION.
000690       FILE SECTION.
000700      *-----------------------------------------------------------------* 
000710       FD  POSITION-FILE
000720           DATA RECORD IS POSITION-RECORD.
000730           COPY POSNREC.
000740      *-----------------------------------------------------------------* 
000750       FD  SYMBOL-KLINE-FILE
000760           DATA RECORD IS KLINE-RECORD.
000770           COPY KLINEREC.
000780      *-----------------------------------------------------------------* 
000790       FD  HOLDINGS-WORK-FILE
000800           DATA RECORD IS COIN-HOLDING-RECORD.
000810           COPY HOLDREC.
000820      *-----------------------------------------------------------------* 
000830       WORKING-STORAGE SECTION.
000840      *-----------------------------------------------------------------* 
000850       01  WS-SWITCHES-MISC-FIELDS.
000860           05  POSN-FILE-STATUS            PIC X(02).
000870               88  POSN-FILE-OK                      VALUE '00'.
000880               88  POSN-FILE-EOF                     VALUE '10'.
000890           05  KLN-FILE-STATUS             PIC X(02).
000900               88  KLN-FILE-OK                       VALUE '00'.
000910               88  KLN-FILE-EOF                      VALUE '10'.
000920           05  HLD-FILE-STATUS             PIC X(02).
000930               88  HLD-FILE-OK                       VALUE '00'.
000940           05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
000950               88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
000960           05  FILLER                      PIC X(04).
000970      *-----------------------------------------------------------------* 
000980       01  WS-RUN-PARAMETERS.
000990           05  WS-START-TIME               PIC 9(15) VALUE 0.
001000           05  WS-TOTAL-PORTFOLIO-VALUE    PIC S9(13)V9(8)
001010                                            VALUE 0.
001020           05  FILLER                      PIC X(05).
001030      *-----------------------------------------------------------------* 
001040       01  WS-START-TIME-SPLIT REDEFINES WS-START-TIME.
001050           05  WS-START-TIME-SECONDS       PIC 9(12).
001060           05  WS-START-TIME-MILLIS        PIC 9(03).
001070      *-----------------------------------------------------------------* 
001080       01  WS-PRICE-WINDOW-FIELDS.
001090           05  WS-PRIMARY-WINDOW-END       PIC 9(15) VALUE 0.
001100           05  WS-FALLBACK-WINDOW-START    PIC 9(15) VALUE 0.
001110           05  WS-FALLBACK-WINDOW-END      PIC 9(15) VALUE 0.
001120           05  WS-PRICE-AT-START           PIC S9(13)V9(8)
001130                                            VALUE 0.
001140           05  FILLER                      PIC X(05).
001150      *-----------------------------------------------------------------* 
001160       01  WS-KLN-OPEN-TIME-WORK           PIC 9(15) VALUE 0.
001170       01  WS-KLN-OPEN-TIME-SPLIT REDEFINES WS-KLN-OPEN-TIME-WORK.
001180           05  WS-KLN-OPEN-SECONDS         PIC 9(12).
001190           05  WS-KLN-OPEN-MILLIS          PIC 9(03).
001200      *-----------------------------------------------------------------* 
001210       01  WS-PRICE-RESET-TEMPLATE.
001220           05  WS-PRICE-RESET-PRIMARY      PIC S9(13)V9(8).
001230           05  WS-PRICE-RESET-FALLBACK     PIC S9(13)V9(8).
001240       01  WS-PRICE-RESET-TABLE REDEFINES WS-PRICE-RESET-TEMPLATE.
001250           05  WS-PRICE-RESET-ENTRY OCCURS 2 TIMES
001260                   PIC S9(13)V9(8).
001270      *-----------------------------------------------------------------* 
001280      *    POSITION WORK TABLE - ONE ENTRY PER POSITION LINE READ,
001290      *    CARRYING THE PRIMARY/FALLBACK PRICE SEARCH RESULT AND THE      
001300      *    COMPUTED INVESTMENT AMOUNT AND COIN QUANTITY.
001310      *-----------------------------------------------------------------* 
001320       77  POSITION-WORK-TABLE-SIZE        PIC S9(03) USAGE COMP
001330                                            VALUE 0.
001340       01  POSITION-WORK-TABLE.
001350           05  POSN-WORK-ENTRY OCCURS 1 TO 200 TIMES
001360                   DEPENDING ON POSITION-WORK-TABLE-SIZE
001370                   INDEXED BY POSN-INDEX.
001380               10  PWK-SYMBOL                   PIC X(20).
001390               10  PWK-WEIGHT                   PIC 9V9(8).
001400               10  PWK-PRIMARY-FOUND-SW         PIC X(01).
001410                   88  PWK-PRIMARY-FOUND             VALUE 'Y'.
001420               10  PWK-PRIMARY-CLOSE-PRICE      PIC S9(13)V9(8).
001430               10  PWK-FALLBACK-FOUND-SW        PIC X(01).
001440                   88  PWK-FALLBACK-FOUND            VALUE 'Y'.
001450               10  PWK-FALLBACK-CLOSE-PRICE     PIC S9(13)V9(8).
001460               10  PWK-INVESTMENT-AMOUNT        PIC S9(13)V9(8).
001470               10  PWK-COIN-QUANTITY            PIC S9(13)V9(8).
001480      *-----------------------------------------------------------------* 
001490           COPY HOLDTBL.
001500      *****************************************************************   
001510       PROCEDURE DIVISION.
001520      *-----------------------------------------------------------------* 
001530       0000-MAIN-PROCESSING.
001540      *-----------------------------------------------------------------* 
001550           PERFORM 1000-OPEN-FILES THRU 1010-ACCEPT-RUN-PARMS-EXIT.
001560           PERFORM 1100-LOAD-POSITION-TABLE.
001570           PERFORM 2000-SCAN-KLINE-FOR-PRICES.
001580           PERFORM 3000-COMPUTE-HOLDINGS.
001590           PERFORM 4000-UNLOAD-HOLDINGS-TABLE.
001600           PERFORM 5000-CLOSE-FILES.
001610           GOBACK.
001620      *-----------------------------------------------------------------* 
001630       1000-OPEN-FILES.
001640      *-----------------------------------------------------------------*
001650      *    REQ 362 - OPEN/ACCEPT CLUSTER NOW ONE PERFORM ... THRU RANGE
001660      *    OUT OF 0000-MAIN-PROCESSING, NOT A STRING OF SINGLE-PARAGRAPH
001670      *    PERFORMS - BRINGS THIS CLUSTER IN LINE WITH SHOP STANDARD.
001680           OPEN INPUT  POSITION-FILE.
001690           OPEN INPUT  SYMBOL-KLINE-FILE.
001700           OPEN OUTPUT HOLDINGS-WORK-FILE.
001710           IF NOT POSN-FILE-OK
001720               MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW
001730               DISPLAY 'PFHOLD - POSNFILE OPEN ERROR: ',
001740                   POSN-FILE-STATUS.
001750           IF NOT KLN-FILE-OK
001760               MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW
001770               DISPLAY 'PFHOLD - KLNFILE OPEN ERROR: ',
001780                   KLN-FILE-STATUS.
001790           IF NOT HLD-FILE-OK
001800               MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW
001810               DISPLAY 'PFHOLD - HOLDWK OPEN ERROR: ',
001820                   HLD-FILE-STATUS.
001830      *-----------------------------------------------------------------*
001840       1010-ACCEPT-RUN-PARMS.
001850      *-----------------------------------------------------------------*
001860           DISPLAY 'PFHOLD - ENTER START-TIME (15 DIGITS, MS):'.
001870           ACCEPT WS-START-TIME.
001880           DISPLAY 'PFHOLD - ENTER TOTAL PORTFOLIO VALUE:'.
001890           ACCEPT WS-TOTAL-PORTFOLIO-VALUE.
001900           COMPUTE WS-PRIMARY-WINDOW-END = WS-START-TIME + 60000.
001910           COMPUTE WS-FALLBACK-WINDOW-START =
001920               WS-START-TIME - 300000.
001930           COMPUTE WS-FALLBACK-WINDOW-END =
001940               WS-START-TIME + 300000.
001950           IF DIAGNOSTIC-TRACE-ON
001960               DISPLAY 'PFHOLD - START SECS: ',
001970                   WS-START-TIME-SECONDS,
001980                   ' MILLIS: ', WS-START-TIME-MILLIS.
001990      *-----------------------------------------------------------------*
002000       1010-ACCEPT-RUN-PARMS-EXIT.
002010      *-----------------------------------------------------------------*
002020           EXIT.
002030      *-----------------------------------------------------------------*
002040       1100-LOAD-POSITION-TABLE.
002050      *-----------------------------------------------------------------* 
002060           PERFORM 8100-READ-POSITION-FILE.
002070           PERFORM 1110-BUILD-POSITION-ENTRY
002080               UNTIL POSN-FILE-EOF.
002090      *-----------------------------------------------------------------* 
002100       1110-BUILD-POSITION-ENTRY.
002110      *-----------------------------------------------------------------* 
002120           ADD 1                           TO
002130               POSITION-WORK-TABLE-SIZE.
002140           MOVE POS-SYMBOL TO
002150               PWK-SYMBOL (POSITION-WORK-TABLE-SIZE).
002160           MOVE POS-WEIGHT TO
002170               PWK-WEIGHT (POSITION-WORK-TABLE-SIZE).
002180           MOVE 'N' TO
002190               PWK-PRIMARY-FOUND-SW (POSITION-WORK-TABLE-SIZE),
002200               PWK-FALLBACK-FOUND-SW (POSITION-WORK-TABLE-SIZE).
002210           MOVE ZERO                       TO WS-PRICE-RESET-TEMPLATE.
002220           MOVE WS-PRICE-RESET-PRIMARY TO
002230               PWK-PRIMARY-CLOSE-PRICE (POSITION-WORK-TABLE-SIZE).
002240           MOVE WS-PRICE-RESET-FALLBACK TO
002250               PWK-FALLBACK-CLOSE-PRICE (POSITION-WORK-TABLE-SIZE).
002260           PERFORM 8100-READ-POSITION-FILE.
002270      *-----------------------------------------------------------------* 
002280       2000-SCAN-KLINE-FOR-PRICES.
002290      *-----------------------------------------------------------------* 
002300           PERFORM 8300-READ-KLINE-FILE.
002310           PERFORM 2100-MATCH-POSITION-SYMBOL
002320               UNTIL KLN-FILE-EOF.
002330      *-----------------------------------------------------------------* 
002340       2100-MATCH-POSITION-SYMBOL.
002350      *-----------------------------------------------------------------*
002360      *    REQ 362 - A SYMBOL MAY APPEAR IN MORE THAN ONE POSITION ENTRY.
002370      *    EVERY TABLE ENTRY FOR THE SYMBOL MUST BE TESTED, NOT JUST THE
002380      *    FIRST ONE - A ONE-SHOT SEARCH LEFT LATER DUPLICATE POSITIONS
002390      *    WITH NO PRICE EVER POSTED, WHICH BLEW UP 3100 AS A PHANTOM
002400      *    MISSING-PRICE ABEND.
002410           PERFORM 2105-MATCH-ONE-POSITION-ENTRY
002420               VARYING POSN-INDEX FROM 1 BY 1
002430               UNTIL POSN-INDEX > POSITION-WORK-TABLE-SIZE.
002440           PERFORM 8300-READ-KLINE-FILE.
002450      *-----------------------------------------------------------------*
002460       2105-MATCH-ONE-POSITION-ENTRY.
002470      *-----------------------------------------------------------------*
002480           IF PWK-SYMBOL (POSN-INDEX) = KLN-SYMBOL
002490               PERFORM 2110-TEST-PRICE-WINDOWS.
002500      *-----------------------------------------------------------------* 
002510       2110-TEST-PRICE-WINDOWS.
002520      *-----------------------------------------------------------------* 
002530           MOVE KLN-OPEN-TIME              TO WS-KLN-OPEN-TIME-WORK.
002540           IF DIAGNOSTIC-TRACE-ON
002550               DISPLAY 'PFHOLD - MATCH ', KLN-SYMBOL, ' SECS ',
002560                   WS-KLN-OPEN-SECONDS.
002570           IF KLN-OPEN-TIME >= WS-START-TIME
002580                   AND KLN-OPEN-TIME < WS-PRIMARY-WINDOW-END
002590                   AND NOT PWK-PRIMARY-FOUND (POSN-INDEX)
002600               SET PWK-PRIMARY-FOUND (POSN-INDEX) TO TRUE
002610               MOVE KLN-CLOSE-PRICE TO
002620                   PWK-PRIMARY-CLOSE-PRICE (POSN-INDEX)
002630           ELSE
002640               IF KLN-OPEN-TIME >= WS-FALLBACK-WINDOW-START
002650                       AND KLN-OPEN-TIME < WS-FALLBACK-WINDOW-END
002660                       AND NOT PWK-FALLBACK-FOUND (POSN-INDEX)
002670                   SET PWK-FALLBACK-FOUND (POSN-INDEX) TO TRUE
002680                   MOVE KLN-CLOSE-PRICE TO
002690                       PWK-FALLBACK-CLOSE-PRICE (POSN-INDEX).
002700      *-----------------------------------------------------------------* 
002710       3000-COMPUTE-HOLDINGS.
002720      *-----------------------------------------------------------------* 
002730           IF POSITION-WORK-TABLE-SIZE > 0
002740               PERFORM 3100-COMPUTE-ONE-HOLDING
002750                   VARYING POSN-INDEX FROM 1 BY 1
002760                   UNTIL POSN-INDEX > POSITION-WORK-TABLE-SIZE.
002770      *-----------------------------------------------------------------* 
002780       3100-COMPUTE-ONE-HOLDING.
002790      *-----------------------------------------------------------------* 
002800           IF PWK-PRIMARY-FOUND (POSN-INDEX)
002810               MOVE PWK-PRIMARY-CLOSE-PRICE (POSN-INDEX)
002820                   TO WS-PRICE-AT-START
002830           ELSE
002840               IF PWK-FALLBACK-FOUND (POSN-INDEX)
002850                   MOVE PWK-FALLBACK-CLOSE-PRICE (POSN-INDEX)
002860                       TO WS-PRICE-AT-START
002870               ELSE
002880                   GO TO 9900-FATAL-NO-PRICE.
002890           COMPUTE PWK-INVESTMENT-AMOUNT (POSN-INDEX) =
002900               WS-TOTAL-PORTFOLIO-VALUE * PWK-WEIGHT (POSN-INDEX).
002910           COMPUTE PWK-COIN-QUANTITY (POSN-INDEX) ROUNDED =
002920               PWK-INVESTMENT-AMOUNT (POSN-INDEX) /
002930                   WS-PRICE-AT-START.
002940           PERFORM 3200-STORE-HOLDINGS-ENTRY.
002950      *-----------------------------------------------------------------* 
002960       3200-STORE-HOLDINGS-ENTRY.
002970      *-----------------------------------------------------------------* 
002980           IF HOLDINGS-TABLE-SIZE > 0
002990               SET HOLDINGS-INDEX TO 1
003000               SEARCH TBL-COIN-HOLDING
003010                   AT END
003020                       PERFORM 3210-ADD-HOLDINGS-ENTRY
003030                   WHEN TBL-HLD-SYMBOL (HOLDINGS-INDEX) =
003040                           PWK-SYMBOL (POSN-INDEX)
003050                       MOVE PWK-COIN-QUANTITY (POSN-INDEX) TO
003060                           TBL-HLD-COINS (HOLDINGS-INDEX)
003070               END-SEARCH
003080           ELSE
003090               PERFORM 3210-ADD-HOLDINGS-ENTRY.
003100      *-----------------------------------------------------------------* 
003110       3210-ADD-HOLDINGS-ENTRY.
003120      *-----------------------------------------------------------------* 
003130           ADD 1                           TO HOLDINGS-TABLE-SIZE.
003140           MOVE PWK-SYMBOL (POSN-INDEX) TO
003150               TBL-HLD-SYMBOL (HOLDINGS-TABLE-SIZE).
003160           MOVE PWK-COIN-QUANTITY (POSN-INDEX) TO
003170               TBL-HLD-COINS (HOLDINGS-TABLE-SIZE).
003180      *-----------------------------------------------------------------* 
003190       4000-UNLOAD-HOLDINGS-TABLE.
003200      *-----------------------------------------------------------------* 
003210           IF HOLDINGS-TABLE-SIZE > 0
003220               PERFORM 4100-WRITE-ONE-HOLDING-RECORD
003230                   VARYING HOLDINGS-TABLE-INDEX FROM 1 BY 1
003240                   UNTIL HOLDINGS-TABLE-INDEX > HOLDINGS-TABLE-SIZE.
003250      *-----------------------------------------------------------------* 
003260       4100-WRITE-ONE-HOLDING-RECORD.
003270      *-----------------------------------------------------------------* 
003280           MOVE TBL-HLD-SYMBOL (HOLDINGS-TABLE-INDEX)
003290               TO HLD-SYMBOL.
003300           MOVE TBL-HLD-COINS (HOLDINGS-TABLE-INDEX)
003310               TO HLD-COINS.
003320           WRITE COIN-HOLDING-RECORD.
003330      *-----------------------------------------------------------------* 
003340       5000-CLOSE-FILES.
003350      *-----------------------------------------------------------------* 
003360           CLOSE POSITION-FILE, SYMBOL-KLINE-FILE,
003370                 HOLDINGS-WORK-FILE.
003380      *-----------------------------------------------------------------* 
003390       8100-READ-POSITION-FILE.
003400      *-----------------------------------------------------------------* 
003410           READ POSITION-FILE
003420               AT END MOVE '10'            TO POSN-FILE-STATUS.
003430      *-----------------------------------------------------------------* 
003440       8300-READ-KLINE-FILE.
003450      *-----------------------------------------------------------------* 
003460           READ SYMBOL-KLINE-FILE
003470               AT END MOVE '10'            TO KLN-FILE-STATUS.
003480      *-----------------------------------------------------------------* 
003490       9900-FATAL-NO-PRICE.
003500      *-----------------------------------------------------------------* 
003510      *    REQ 318 - NO PRICE FOUND IN EITHER WINDOW FOR THIS SYMBOL.     
003520      *    ABEND THE RUN RATHER THAN WRITE A ZERO-COIN HOLDING.
003530      *-----------------------------------------------------------------* 
003540           DISPLAY 'PFHOLD - FATAL - NO PRICE DATA FOR SYMBOL: ',
003550               PWK-SYMBOL (POSN-INDEX).
003560           MOVE 16                         TO RETURN-CODE.
003570           PERFORM 5000-CLOSE-FILES.
003580           GOBACK.
003590
003600
